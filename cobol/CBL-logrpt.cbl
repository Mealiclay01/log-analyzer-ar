000100*===============================================================*         
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    LOGRPT.                                                   
000400 AUTHOR.        EDWIN ACKERMAN.                                           
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                              
000600 DATE-WRITTEN.  03/22/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900*===============================================================*         
001000* MAINTENENCE LOG                                                         
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001200* --------- ------------  ---------------------------------------         
001300* 03/22/89 ED ACKERMAN     INITIAL VERSION - NINE COLUMNAR                
001400*                          REPORTS OFF THE ANALEXT HAND-OFF FILE,         
001500*                          ONE PASS, ROUTED BY LAE-REC-TYPE.              
001600* 08/14/90 ED ACKERMAN     ADDED THE TOP-IP AND TOP-ENDPOINT              
001700*                          REPORTS TO MATCH THE NEW RANKING SORTS         
001800*                          LOGANAL STARTED WRITING THIS RELEASE.          
001900* 04/18/92 R TORRES        TICKET HELP-0118 COMPANION FIX - TOP-IP        
002000*                          REPORT HEADING SAID "ALL IPS", NOW             
002100*                          SAYS "TOP FIVE" TO MATCH THE FINDING.          
002200* 11/30/98 ED ACKERMAN     Y2K - HEADING DATE IS NOW PULLED 4-DIGI        
002300*                          FROM ACCEPT FROM DATE YYYYMMDD, NOT THE        
002400*                          OLD 2-DIGIT DATE CLAUSE.                       
002500* 06/09/03 J PATEL         TICKET HELP-0442 - MESSAGES REPORT NOW         
002600*                          CARRIES THE FILE NAME AND LINE NUMBER          
002700*                          COLUMNS PER THE REVISED STANDARD.              
002800* 09/21/11 ED ACKERMAN     TICKET HELP-1190 - FINDINGS REPORT             
002900*                          ADDED (FNDRPT / 2900 / 9090-SERIES).           
003000* 05/02/14 J PATEL         TICKET HELP-1583 - SEVERITY COLUMN ON          
003100*                          THE SEVERITY-BREAKDOWN REPORT WIDENED          
003200*                          TO MATCH THE 8-BYTE EXTRACT FIELD.             
003300*===============================================================*         
003400 ENVIRONMENT DIVISION.                                                    
003500*---------------------------------------------------------------*         
003600 CONFIGURATION SECTION.                                                   
003700*---------------------------------------------------------------*         
003800 SOURCE-COMPUTER. IBM-3096.                                               
003900 OBJECT-COMPUTER. IBM-3096.                                               
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200*---------------------------------------------------------------*         
004300 INPUT-OUTPUT SECTION.                                                    
004400*---------------------------------------------------------------*         
004500 FILE-CONTROL.                                                            
004600     SELECT ANALEXT  ASSIGN TO ANALEXT                                    
004700       ORGANIZATION IS SEQUENTIAL                                         
004800       FILE STATUS  IS WS-FS-ANALEXT.                                     
004900*                                                                         
005000     SELECT MSGRPT   ASSIGN TO MSGRPT.                                    
005100     SELECT SUMRPT   ASSIGN TO SUMRPT.                                    
005200     SELECT SEVRPT   ASSIGN TO SEVRPT.                                    
005300     SELECT IPRPT    ASSIGN TO IPRPT.                                     
005400     SELECT SCRPT    ASSIGN TO SCRPT.                                     
005500     SELECT EPRPT    ASSIGN TO EPRPT.                                     
005600     SELECT TLRPT    ASSIGN TO TLRPT.                                     
005700     SELECT FLRPT    ASSIGN TO FLRPT.                                     
005800     SELECT FNDRPT   ASSIGN TO FNDRPT.                                    
005900*===============================================================*         
006000 DATA DIVISION.                                                           
006100*---------------------------------------------------------------*         
006200 FILE SECTION.                                                            
006300*---------------------------------------------------------------*         
006400 FD  ANALEXT                                                              
006500     RECORDING MODE IS F.                                                 
006600     COPY LOGAEXT.                                                        
006700*---------------------------------------------------------------*         
006800 FD  MSGRPT                                                               
006900     RECORDING MODE IS F.                                                 
007000 01  MSG-PRINT-RECORD.                                                    
007100     05  MSG-PRINT-LINE              PIC X(200).                          
007200*---------------------------------------------------------------*         
007300 FD  SUMRPT                                                               
007400     RECORDING MODE IS F.                                                 
007500 01  SUM-PRINT-RECORD.                                                    
007600     05  SUM-PRINT-LINE              PIC X(200).                          
007700*---------------------------------------------------------------*         
007800 FD  SEVRPT                                                               
007900     RECORDING MODE IS F.                                                 
008000 01  SEV-PRINT-RECORD.                                                    
008100     05  SEV-PRINT-LINE              PIC X(200).                          
008200*---------------------------------------------------------------*         
008300 FD  IPRPT                                                                
008400     RECORDING MODE IS F.                                                 
008500 01  IPR-PRINT-RECORD.                                                    
008600     05  IPR-PRINT-LINE              PIC X(200).                          
008700*---------------------------------------------------------------*         
008800 FD  SCRPT                                                                
008900     RECORDING MODE IS F.                                                 
009000 01  SCR-PRINT-RECORD.                                                    
009100     05  SCR-PRINT-LINE              PIC X(200).                          
009200*---------------------------------------------------------------*         
009300 FD  EPRPT                                                                
009400     RECORDING MODE IS F.                                                 
009500 01  EPR-PRINT-RECORD.                                                    
009600     05  EPR-PRINT-LINE              PIC X(200).                          
009700*---------------------------------------------------------------*         
009800 FD  TLRPT                                                                
009900     RECORDING MODE IS F.                                                 
010000 01  TLR-PRINT-RECORD.                                                    
010100     05  TLR-PRINT-LINE              PIC X(200).                          
010200*---------------------------------------------------------------*         
010300 FD  FLRPT                                                                
010400     RECORDING MODE IS F.                                                 
010500 01  FLR-PRINT-RECORD.                                                    
010600     05  FLR-PRINT-LINE              PIC X(200).                          
010700*---------------------------------------------------------------*         
010800 FD  FNDRPT                                                               
010900     RECORDING MODE IS F.                                                 
011000 01  FND-PRINT-RECORD.                                                    
011100     05  FND-PRINT-LINE              PIC X(200).                          
011200*---------------------------------------------------------------*         
011300 WORKING-STORAGE SECTION.                                                 
011400*---------------------------------------------------------------*         
011500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
011600     05  WS-FS-ANALEXT               PIC X(02) VALUE '00'.                
011700     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                 
011800         88  END-OF-FILE                       VALUE 'Y'.                 
011900*---------------------------------------------------------------*         
012000* TODAYS DATE, PULLED ONCE AT OPEN TIME FOR EVERY HEADING LINE   *        
012100* BELOW - Y2K FIX OF 11/30/98, SEE THE CHANGE LOG.               *        
012200*---------------------------------------------------------------*         
012300 01  WS-RUN-DATE-DATA.                                                    
012400     05  WS-RUN-DATE.                                                     
012500         10  WS-RUN-YEAR             PIC 9(04).                           
012600         10  WS-RUN-MONTH            PIC 9(02).                           
012700         10  WS-RUN-DAY              PIC 9(02).                           
012800     05  WS-RUN-TIME                 PIC 9(08).                           
012900*---------------------------------------------------------------*         
013000* REDEFINITION 1 - THE 260-BYTE 'MS' EXTRACT ROW BROKEN BACK OUT *        
013100* TO THE ORIGINAL LOG-PARSED-ENTRY FIELDS FOR THE DETAIL REPORT. *        
013200*---------------------------------------------------------------*         
013300 01  WS-MESSAGE-RAW-AREA.                                                 
013400     05  WS-MD-RAW                   PIC X(260).                          
013500 01  WS-MESSAGE-DETAIL REDEFINES WS-MESSAGE-RAW-AREA.                     
013600     05  WS-MD-TIMESTAMP             PIC X(19).                           
013700     05  WS-MD-TS-PRESENT            PIC X(01).                           
013800     05  WS-MD-SEVERITY              PIC X(08).                           
013900     05  WS-MD-MESSAGE               PIC X(120).                          
014000     05  WS-MD-SOURCE                PIC X(20).                           
014100     05  WS-MD-IP-ADDR               PIC X(15).                           
014200     05  WS-MD-STATUS-CODE           PIC 9(03).                           
014300     05  WS-MD-ENDPOINT              PIC X(40).                           
014400     05  WS-MD-LINE-NUMBER           PIC 9(07).                           
014500     05  WS-MD-FILE-NAME             PIC X(20).                           
014600     05  FILLER                      PIC X(07).                           
014700*---------------------------------------------------------------*         
014800* REDEFINITION 2 - SEVERITY-BREAKDOWN ROW COUNT, EDITED TWO WAYS *        
014900* (RAW COMP FOR ARITHMETIC, EDITED PICTURE FOR PRINTING).        *        
015000*---------------------------------------------------------------*         
015100 01  WS-SEV-COUNT-RAW                PIC 9(07) COMP VALUE 0.              
015200 01  WS-SEV-COUNT-EDIT REDEFINES WS-SEV-COUNT-RAW                         
015300                                      PIC ZZZ,ZZZ,ZZ9.                    
015400*---------------------------------------------------------------*         
015500* REDEFINITION 3 - THE SAME TRICK FOR EVERY OTHER EDITED COUNT.  *        
015600*---------------------------------------------------------------*         
015700 01  WS-GEN-COUNT-RAW                PIC 9(07) COMP VALUE 0.              
015800 01  WS-GEN-COUNT-EDIT REDEFINES WS-GEN-COUNT-RAW                         
015900                                      PIC ZZZ,ZZZ,ZZ9.                    
016000*---------------------------------------------------------------*         
016100 01  WS-GEN-PERCENT-EDIT             PIC ZZ9.9.                           
016200 01  WS-LINE-NUMBER-EDIT             PIC ZZZZZZ9.                         
016300 01  WS-SC-CODE-EDIT                 PIC ZZ9.                             
016400*---------------------------------------------------------------*         
016500* PAGE AND LINE CONTROL - ONE SET PER REPORT, SINCE EACH REPORT  *        
016600* PAGINATES ON ITS OWN.  SAME FIELDS AS COPY PRINTCTL. BELOW,    *        
016700* REPEATED NINE TIMES BECAUSE THIS SHOP HAS NO REPLACING CLAUSE  *        
016800* HABIT TO FOLD THAT COPYBOOK NINE TIMES INTO ONE PROGRAM.       *        
016900*---------------------------------------------------------------*         
017000 01  MSG-PRINT-CONTROL.                                                   
017100     05  MSG-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
017200     05  MSG-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
017300     05  MSG-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
017400     05  MSG-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
017500 01  SUM-PRINT-CONTROL.                                                   
017600     05  SUM-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
017700     05  SUM-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
017800     05  SUM-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
017900     05  SUM-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
018000 01  SEV-PRINT-CONTROL.                                                   
018100     05  SEV-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
018200     05  SEV-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
018300     05  SEV-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
018400     05  SEV-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
018500 01  IPR-PRINT-CONTROL.                                                   
018600     05  IPR-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
018700     05  IPR-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
018800     05  IPR-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
018900     05  IPR-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
019000 01  SCR-PRINT-CONTROL.                                                   
019100     05  SCR-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
019200     05  SCR-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
019300     05  SCR-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
019400     05  SCR-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
019500 01  EPR-PRINT-CONTROL.                                                   
019600     05  EPR-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
019700     05  EPR-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
019800     05  EPR-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
019900     05  EPR-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
020000 01  TLR-PRINT-CONTROL.                                                   
020100     05  TLR-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
020200     05  TLR-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
020300     05  TLR-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
020400     05  TLR-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
020500 01  FLR-PRINT-CONTROL.                                                   
020600     05  FLR-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
020700     05  FLR-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
020800     05  FLR-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
020900     05  FLR-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
021000 01  FND-PRINT-CONTROL.                                                   
021100     05  FND-LINE-SPACEING           PIC 9(02) COMP VALUE 1.              
021200     05  FND-LINE-COUNT              PIC 9(03) COMP VALUE 999.            
021300     05  FND-LINES-ON-PAGE           PIC 9(03) COMP VALUE 54.             
021400     05  FND-PAGE-COUNT              PIC 9(03) COMP VALUE 1.              
021500*---------------------------------------------------------------*         
021600* HEADING LINES - TITLE/DATE/PAGE, THEN COLUMN CAPTIONS, ONE     *        
021700* PAIR PER REPORT.                                               *        
021800*---------------------------------------------------------------*         
021900 01  MSG-HEADING-LINE-1.                                                  
022000     05  FILLER  PIC X(01) VALUE SPACE.                                   
022100     05  FILLER  PIC X(44) VALUE                                          
022200         'LOG ANALYSIS - SELECTED MESSAGES REPORT    '.                   
022300     05  HL-MSG-MONTH  PIC 99.                                            
022400     05  FILLER  PIC X VALUE '/'.                                         
022500     05  HL-MSG-DAY    PIC 99.                                            
022600     05  FILLER  PIC X VALUE '/'.                                         
022700     05  HL-MSG-YEAR   PIC 9999.                                          
022800     05  FILLER  PIC X(10) VALUE SPACE.                                   
022900     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
023000     05  HL-MSG-PAGE-NUM  PIC ZZZZ9.                                      
023100     05  FILLER  PIC X(121) VALUE SPACE.                                  
023200 01  MSG-HEADING-LINE-2.                                                  
023300     05  FILLER  PIC X(80) VALUE                                          
023400         ' TIMESTAMP          SEVERITY STAT IP ADDRESS      '.            
023500     05  FILLER  PIC X(80) VALUE                                          
023600         'ENDPOINT                      FILE NAME        LINE'.           
023700     05  FILLER  PIC X(40) VALUE ' # MESSAGE'.                            
023800 01  SUM-HEADING-LINE-1.                                                  
023900     05  FILLER  PIC X(01) VALUE SPACE.                                   
024000     05  FILLER  PIC X(44) VALUE                                          
024100         'LOG ANALYSIS - SUMMARY REPORT               '.                  
024200     05  HL-SUM-MONTH  PIC 99.                                            
024300     05  FILLER  PIC X VALUE '/'.                                         
024400     05  HL-SUM-DAY    PIC 99.                                            
024500     05  FILLER  PIC X VALUE '/'.                                         
024600     05  HL-SUM-YEAR   PIC 9999.                                          
024700     05  FILLER  PIC X(10) VALUE SPACE.                                   
024800     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
024900     05  HL-SUM-PAGE-NUM  PIC ZZZZ9.                                      
025000     05  FILLER  PIC X(121) VALUE SPACE.                                  
025100 01  SUM-HEADING-LINE-2.                                                  
025200     05  FILLER  PIC X(30) VALUE 'METRIC'.                                
025300     05  FILLER  PIC X(04) VALUE SPACE.                                   
025400     05  FILLER  PIC X(30) VALUE 'VALUE'.                                 
025500     05  FILLER  PIC X(136) VALUE SPACE.                                  
025600 01  SEV-HEADING-LINE-1.                                                  
025700     05  FILLER  PIC X(01) VALUE SPACE.                                   
025800     05  FILLER  PIC X(44) VALUE                                          
025900         'LOG ANALYSIS - SEVERITY BREAKDOWN REPORT    '.                  
026000     05  HL-SEV-MONTH  PIC 99.                                            
026100     05  FILLER  PIC X VALUE '/'.                                         
026200     05  HL-SEV-DAY    PIC 99.                                            
026300     05  FILLER  PIC X VALUE '/'.                                         
026400     05  HL-SEV-YEAR   PIC 9999.                                          
026500     05  FILLER  PIC X(10) VALUE SPACE.                                   
026600     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
026700     05  HL-SEV-PAGE-NUM  PIC ZZZZ9.                                      
026800     05  FILLER  PIC X(121) VALUE SPACE.                                  
026900 01  SEV-HEADING-LINE-2.                                                  
027000     05  FILLER  PIC X(08) VALUE 'SEVERITY'.                              
027100     05  FILLER  PIC X(04) VALUE SPACE.                                   
027200     05  FILLER  PIC X(11) VALUE '      COUNT'.                           
027300     05  FILLER  PIC X(04) VALUE SPACE.                                   
027400     05  FILLER  PIC X(06) VALUE '  PCT%'.                                
027500     05  FILLER  PIC X(167) VALUE SPACE.                                  
027600 01  IPR-HEADING-LINE-1.                                                  
027700     05  FILLER  PIC X(01) VALUE SPACE.                                   
027800     05  FILLER  PIC X(44) VALUE                                          
027900         'LOG ANALYSIS - TOP FIVE IPS REPORT          '.                  
028000     05  HL-IPR-MONTH  PIC 99.                                            
028100     05  FILLER  PIC X VALUE '/'.                                         
028200     05  HL-IPR-DAY    PIC 99.                                            
028300     05  FILLER  PIC X VALUE '/'.                                         
028400     05  HL-IPR-YEAR   PIC 9999.                                          
028500     05  FILLER  PIC X(10) VALUE SPACE.                                   
028600     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
028700     05  HL-IPR-PAGE-NUM  PIC ZZZZ9.                                      
028800     05  FILLER  PIC X(121) VALUE SPACE.                                  
028900 01  IPR-HEADING-LINE-2.                                                  
029000     05  FILLER  PIC X(15) VALUE 'IP ADDRESS     '.                       
029100     05  FILLER  PIC X(04) VALUE SPACE.                                   
029200     05  FILLER  PIC X(11) VALUE '      COUNT'.                           
029300     05  FILLER  PIC X(04) VALUE SPACE.                                   
029400     05  FILLER  PIC X(11) VALUE '     ERRORS'.                           
029500     05  FILLER  PIC X(04) VALUE SPACE.                                   
029600     05  FILLER  PIC X(11) VALUE '   WARNINGS'.                           
029700     05  FILLER  PIC X(140) VALUE SPACE.                                  
029800 01  SCR-HEADING-LINE-1.                                                  
029900     05  FILLER  PIC X(01) VALUE SPACE.                                   
030000     05  FILLER  PIC X(44) VALUE                                          
030100         'LOG ANALYSIS - STATUS CODES REPORT          '.                  
030200     05  HL-SCR-MONTH  PIC 99.                                            
030300     05  FILLER  PIC X VALUE '/'.                                         
030400     05  HL-SCR-DAY    PIC 99.                                            
030500     05  FILLER  PIC X VALUE '/'.                                         
030600     05  HL-SCR-YEAR   PIC 9999.                                          
030700     05  FILLER  PIC X(10) VALUE SPACE.                                   
030800     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
030900     05  HL-SCR-PAGE-NUM  PIC ZZZZ9.                                      
031000     05  FILLER  PIC X(121) VALUE SPACE.                                  
031100 01  SCR-HEADING-LINE-2.                                                  
031200     05  FILLER  PIC X(04) VALUE 'CODE'.                                  
031300     05  FILLER  PIC X(04) VALUE SPACE.                                   
031400     05  FILLER  PIC X(11) VALUE '      COUNT'.                           
031500     05  FILLER  PIC X(04) VALUE SPACE.                                   
031600     05  FILLER  PIC X(03) VALUE 'CAT'.                                   
031700     05  FILLER  PIC X(174) VALUE SPACE.                                  
031800 01  EPR-HEADING-LINE-1.                                                  
031900     05  FILLER  PIC X(01) VALUE SPACE.                                   
032000     05  FILLER  PIC X(44) VALUE                                          
032100         'LOG ANALYSIS - TOP TWENTY ENDPOINTS REPORT  '.                  
032200     05  HL-EPR-MONTH  PIC 99.                                            
032300     05  FILLER  PIC X VALUE '/'.                                         
032400     05  HL-EPR-DAY    PIC 99.                                            
032500     05  FILLER  PIC X VALUE '/'.                                         
032600     05  HL-EPR-YEAR   PIC 9999.                                          
032700     05  FILLER  PIC X(10) VALUE SPACE.                                   
032800     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
032900     05  HL-EPR-PAGE-NUM  PIC ZZZZ9.                                      
033000     05  FILLER  PIC X(121) VALUE SPACE.                                  
033100 01  EPR-HEADING-LINE-2.                                                  
033200     05  FILLER  PIC X(40) VALUE 'ENDPOINT'.                              
033300     05  FILLER  PIC X(04) VALUE SPACE.                                   
033400     05  FILLER  PIC X(11) VALUE '      COUNT'.                           
033500     05  FILLER  PIC X(04) VALUE SPACE.                                   
033600     05  FILLER  PIC X(11) VALUE '     ERRORS'.                           
033700     05  FILLER  PIC X(04) VALUE SPACE.                                   
033800     05  FILLER  PIC X(06) VALUE 'ERR%  '.                                
033900     05  FILLER  PIC X(120) VALUE SPACE.                                  
034000 01  TLR-HEADING-LINE-1.                                                  
034100     05  FILLER  PIC X(01) VALUE SPACE.                                   
034200     05  FILLER  PIC X(44) VALUE                                          
034300         'LOG ANALYSIS - HOURLY TIMELINE REPORT       '.                  
034400     05  HL-TLR-MONTH  PIC 99.                                            
034500     05  FILLER  PIC X VALUE '/'.                                         
034600     05  HL-TLR-DAY    PIC 99.                                            
034700     05  FILLER  PIC X VALUE '/'.                                         
034800     05  HL-TLR-YEAR   PIC 9999.                                          
034900     05  FILLER  PIC X(10) VALUE SPACE.                                   
035000     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
035100     05  HL-TLR-PAGE-NUM  PIC ZZZZ9.                                      
035200     05  FILLER  PIC X(121) VALUE SPACE.                                  
035300 01  TLR-HEADING-LINE-2.                                                  
035400     05  FILLER  PIC X(13) VALUE 'HOUR         '.                         
035500     05  FILLER  PIC X(04) VALUE SPACE.                                   
035600     05  FILLER  PIC X(11) VALUE '      TOTAL'.                           
035700     05  FILLER  PIC X(04) VALUE SPACE.                                   
035800     05  FILLER  PIC X(11) VALUE '     ERRORS'.                           
035900     05  FILLER  PIC X(04) VALUE SPACE.                                   
036000     05  FILLER  PIC X(11) VALUE '   WARNINGS'.                           
036100     05  FILLER  PIC X(142) VALUE SPACE.                                  
036200 01  FLR-HEADING-LINE-1.                                                  
036300     05  FILLER  PIC X(01) VALUE SPACE.                                   
036400     05  FILLER  PIC X(44) VALUE                                          
036500         'LOG ANALYSIS - FILES ANALYZED REPORT        '.                  
036600     05  HL-FLR-MONTH  PIC 99.                                            
036700     05  FILLER  PIC X VALUE '/'.                                         
036800     05  HL-FLR-DAY    PIC 99.                                            
036900     05  FILLER  PIC X VALUE '/'.                                         
037000     05  HL-FLR-YEAR   PIC 9999.                                          
037100     05  FILLER  PIC X(10) VALUE SPACE.                                   
037200     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
037300     05  HL-FLR-PAGE-NUM  PIC ZZZZ9.                                      
037400     05  FILLER  PIC X(121) VALUE SPACE.                                  
037500 01  FLR-HEADING-LINE-2.                                                  
037600     05  FILLER  PIC X(20) VALUE 'FILE NAME           '.                  
037700     05  FILLER  PIC X(04) VALUE SPACE.                                   
037800     05  FILLER  PIC X(11) VALUE '    ENTRIES'.                           
037900     05  FILLER  PIC X(04) VALUE SPACE.                                   
038000     05  FILLER  PIC X(11) VALUE '     ERRORS'.                           
038100     05  FILLER  PIC X(04) VALUE SPACE.                                   
038200     05  FILLER  PIC X(11) VALUE '   WARNINGS'.                           
038300     05  FILLER  PIC X(135) VALUE SPACE.                                  
038400 01  FND-HEADING-LINE-1.                                                  
038500     05  FILLER  PIC X(01) VALUE SPACE.                                   
038600     05  FILLER  PIC X(44) VALUE                                          
038700         'LOG ANALYSIS - NOTABLE FINDINGS REPORT      '.                  
038800     05  HL-FND-MONTH  PIC 99.                                            
038900     05  FILLER  PIC X VALUE '/'.                                         
039000     05  HL-FND-DAY    PIC 99.                                            
039100     05  FILLER  PIC X VALUE '/'.                                         
039200     05  HL-FND-YEAR   PIC 9999.                                          
039300     05  FILLER  PIC X(10) VALUE SPACE.                                   
039400     05  FILLER  PIC X(05) VALUE 'PAGE:'.                                 
039500     05  HL-FND-PAGE-NUM  PIC ZZZZ9.                                      
039600     05  FILLER  PIC X(121) VALUE SPACE.                                  
039700 01  FND-HEADING-LINE-2.                                                  
039800     05  FILLER  PIC X(06) VALUE 'SEV'.                                   
039900     05  FILLER  PIC X(04) VALUE SPACE.                                   
040000     05  FILLER  PIC X(60) VALUE 'TITLE'.                                 
040100     05  FILLER  PIC X(04) VALUE SPACE.                                   
040200     05  FILLER  PIC X(120) VALUE 'DESCRIPTION'.                          
040300     05  FILLER  PIC X(06) VALUE SPACE.                                   
040400*---------------------------------------------------------------*         
040500* DETAIL LINES - ONE GROUP PER REPORT, MOVED FIELD BY FIELD FROM *        
040600* THE EXTRACT RECORD (OR WS-MESSAGE-DETAIL) BEFORE PRINTING.     *        
040700*---------------------------------------------------------------*         
040800 01  MSG-DETAIL-LINE.                                                     
040900     05  DL-MSG-TIMESTAMP            PIC X(19).                           
041000     05  FILLER                      PIC X(02).                           
041100     05  DL-MSG-SEVERITY             PIC X(08).                           
041200     05  FILLER                      PIC X(02).                           
041300     05  DL-MSG-STATUS-CODE          PIC ZZ9.                             
041400     05  FILLER                      PIC X(02).                           
041500     05  DL-MSG-IP-ADDR              PIC X(15).                           
041600     05  FILLER                      PIC X(02).                           
041700     05  DL-MSG-ENDPOINT             PIC X(30).                           
041800     05  FILLER                      PIC X(02).                           
041900     05  DL-MSG-FILE-NAME            PIC X(16).                           
042000     05  FILLER                      PIC X(02).                           
042100     05  DL-MSG-LINE-NUMBER          PIC ZZZZZZ9.                         
042200     05  FILLER                      PIC X(02).                           
042300     05  DL-MSG-MESSAGE              PIC X(88).                           
042400 01  SUM-DETAIL-LINE.                                                     
042500     05  DL-SUM-METRIC               PIC X(30).                           
042600     05  FILLER                      PIC X(04).                           
042700     05  DL-SUM-VALUE                PIC X(30).                           
042800     05  FILLER                      PIC X(136).                          
042900 01  SEV-DETAIL-LINE.                                                     
043000     05  DL-SEV-NAME                 PIC X(08).                           
043100     05  FILLER                      PIC X(04).                           
043200     05  DL-SEV-COUNT                PIC ZZZ,ZZZ,ZZ9.                     
043300     05  FILLER                      PIC X(04).                           
043400     05  DL-SEV-PERCENT              PIC ZZ9.9.                           
043500     05  FILLER                      PIC X(01) VALUE '%'.                 
043600     05  FILLER                      PIC X(167).                          
043700 01  IPR-DETAIL-LINE.                                                     
043800     05  DL-IPR-ADDR                 PIC X(15).                           
043900     05  FILLER                      PIC X(04).                           
044000     05  DL-IPR-COUNT                PIC ZZZ,ZZZ,ZZ9.                     
044100     05  FILLER                      PIC X(04).                           
044200     05  DL-IPR-ERRORS               PIC ZZZ,ZZZ,ZZ9.                     
044300     05  FILLER                      PIC X(04).                           
044400     05  DL-IPR-WARNINGS             PIC ZZZ,ZZZ,ZZ9.                     
044500     05  FILLER                      PIC X(140).                          
044600 01  SCR-DETAIL-LINE.                                                     
044700     05  DL-SCR-CODE                 PIC ZZ9.                             
044800     05  FILLER                      PIC X(04).                           
044900     05  DL-SCR-COUNT                PIC ZZZ,ZZZ,ZZ9.                     
045000     05  FILLER                      PIC X(04).                           
045100     05  DL-SCR-CATEGORY             PIC X(03).                           
045200     05  FILLER                      PIC X(174).                          
045300 01  EPR-DETAIL-LINE.                                                     
045400     05  DL-EPR-ENDPOINT             PIC X(40).                           
045500     05  FILLER                      PIC X(04).                           
045600     05  DL-EPR-COUNT                PIC ZZZ,ZZZ,ZZ9.                     
045700     05  FILLER                      PIC X(04).                           
045800     05  DL-EPR-ERRORS               PIC ZZZ,ZZZ,ZZ9.                     
045900     05  FILLER                      PIC X(04).                           
046000     05  DL-EPR-ERROR-RATE           PIC ZZ9.9.                           
046100     05  FILLER                      PIC X(01) VALUE '%'.                 
046200     05  FILLER                      PIC X(120).                          
046300 01  TLR-DETAIL-LINE.                                                     
046400     05  DL-TLR-HOUR                 PIC X(13).                           
046500     05  FILLER                      PIC X(04).                           
046600     05  DL-TLR-TOTAL                PIC ZZZ,ZZZ,ZZ9.                     
046700     05  FILLER                      PIC X(04).                           
046800     05  DL-TLR-ERRORS               PIC ZZZ,ZZZ,ZZ9.                     
046900     05  FILLER                      PIC X(04).                           
047000     05  DL-TLR-WARNINGS             PIC ZZZ,ZZZ,ZZ9.                     
047100     05  FILLER                      PIC X(142).                          
047200 01  FLR-DETAIL-LINE.                                                     
047300     05  DL-FLR-NAME                 PIC X(20).                           
047400     05  FILLER                      PIC X(04).                           
047500     05  DL-FLR-ENTRIES              PIC ZZZ,ZZZ,ZZ9.                     
047600     05  FILLER                      PIC X(04).                           
047700     05  DL-FLR-ERRORS               PIC ZZZ,ZZZ,ZZ9.                     
047800     05  FILLER                      PIC X(04).                           
047900     05  DL-FLR-WARNINGS             PIC ZZZ,ZZZ,ZZ9.                     
048000     05  FILLER                      PIC X(135).                          
048100 01  FND-DETAIL-LINE.                                                     
048200     05  DL-FND-SEVERITY             PIC X(06).                           
048300     05  FILLER                      PIC X(04).                           
048400     05  DL-FND-TITLE                PIC X(60).                           
048500     05  FILLER                      PIC X(04).                           
048600     05  DL-FND-DESCRIPTION          PIC X(120).                          
048700     05  FILLER                      PIC X(06).                           
048800*===============================================================*         
048900 PROCEDURE DIVISION.                                                      
049000*---------------------------------------------------------------*         
049100 0000-MAIN-PROCESSING.                                                    
049200*---------------------------------------------------------------*         
049300     PERFORM 1000-OPEN-FILES.                                             
049400     PERFORM 8000-READ-ANALEXT.                                           
049500     PERFORM 2000-PROCESS-ANALEXT-RECORD                                  
049600         UNTIL END-OF-FILE.                                               
049700     PERFORM 3000-CLOSE-FILES.                                            
049800     GOBACK.                                                              
049900*---------------------------------------------------------------*         
050000 1000-OPEN-FILES.                                                         
050100*---------------------------------------------------------------*         
050200     OPEN INPUT  ANALEXT.                                                 
050300     OPEN OUTPUT MSGRPT SUMRPT SEVRPT IPRPT SCRPT                         
050400                 EPRPT  TLRPT  FLRPT  FNDRPT.                             
050500     ACCEPT WS-RUN-DATE-DATA         FROM DATE YYYYMMDD.                  
050600     MOVE WS-RUN-MONTH                TO HL-MSG-MONTH                     
050700                                          HL-SUM-MONTH                    
050800                                          HL-SEV-MONTH                    
050900                                          HL-IPR-MONTH                    
051000                                          HL-SCR-MONTH                    
051100                                          HL-EPR-MONTH                    
051200                                          HL-TLR-MONTH                    
051300                                          HL-FLR-MONTH                    
051400                                          HL-FND-MONTH.                   
051500     MOVE WS-RUN-DAY                  TO HL-MSG-DAY                       
051600                                          HL-SUM-DAY                      
051700                                          HL-SEV-DAY                      
051800                                          HL-IPR-DAY                      
051900                                          HL-SCR-DAY                      
052000                                          HL-EPR-DAY                      
052100                                          HL-TLR-DAY                      
052200                                          HL-FLR-DAY                      
052300                                          HL-FND-DAY.                     
052400     MOVE WS-RUN-YEAR                 TO HL-MSG-YEAR                      
052500                                          HL-SUM-YEAR                     
052600                                          HL-SEV-YEAR                     
052700                                          HL-IPR-YEAR                     
052800                                          HL-SCR-YEAR                     
052900                                          HL-EPR-YEAR                     
053000                                          HL-TLR-YEAR                     
053100                                          HL-FLR-YEAR                     
053200                                          HL-FND-YEAR.                    
053300*---------------------------------------------------------------*         
053400 2000-PROCESS-ANALEXT-RECORD.                                             
053500*---------------------------------------------------------------*         
053600     EVALUATE TRUE                                                        
053700         WHEN LAE-IS-MESSAGE                                              
053800             PERFORM 2100-WRITE-MESSAGE-LINE                              
053900         WHEN LAE-IS-SUMMARY                                              
054000             PERFORM 2200-WRITE-SUMMARY-LINE                              
054100         WHEN LAE-IS-SEVERITY                                             
054200             PERFORM 2300-WRITE-SEVERITY-LINE                             
054300         WHEN LAE-IS-TOP-IP                                               
054400             PERFORM 2400-WRITE-TOP-IP-LINE                               
054500         WHEN LAE-IS-STATUS-CODE                                          
054600             PERFORM 2500-WRITE-STATUS-CODE-LINE                          
054700         WHEN LAE-IS-TOP-ENDPOINT                                         
054800             PERFORM 2600-WRITE-TOP-ENDPOINT-LINE                         
054900         WHEN LAE-IS-TIMELINE                                             
055000             PERFORM 2700-WRITE-TIMELINE-LINE                             
055100         WHEN LAE-IS-FILE-STAT                                            
055200             PERFORM 2800-WRITE-FILE-LINE                                 
055300         WHEN LAE-IS-FINDING                                              
055400             PERFORM 2900-WRITE-FINDING-LINE                              
055500         WHEN OTHER                                                       
055600             CONTINUE                                                     
055700     END-EVALUATE.                                                        
055800     PERFORM 8000-READ-ANALEXT.                                           
055900*---------------------------------------------------------------*         
056000 2100-WRITE-MESSAGE-LINE.                                                 
056100*---------------------------------------------------------------*         
056200     MOVE LAE-MS-ENTRY                TO WS-MD-RAW.                       
056300     MOVE SPACE                       TO MSG-DETAIL-LINE.                 
056400     MOVE WS-MD-TIMESTAMP              TO DL-MSG-TIMESTAMP.               
056500     MOVE WS-MD-SEVERITY                TO DL-MSG-SEVERITY.               
056600     MOVE WS-MD-STATUS-CODE              TO DL-MSG-STATUS-CODE.           
056700     MOVE WS-MD-IP-ADDR                   TO DL-MSG-IP-ADDR.              
056800     MOVE WS-MD-ENDPOINT                   TO DL-MSG-ENDPOINT.            
056900     MOVE WS-MD-FILE-NAME                   TO DL-MSG-FILE-NAME.          
057000     MOVE WS-MD-LINE-NUMBER            TO DL-MSG-LINE-NUMBER.             
057100     MOVE WS-MD-MESSAGE                TO DL-MSG-MESSAGE.                 
057200     PERFORM 9010-PRINT-MSG-LINE.                                         
057300*---------------------------------------------------------------*         
057400 2200-WRITE-SUMMARY-LINE.                                                 
057500*---------------------------------------------------------------*         
057600     MOVE SPACE                       TO SUM-DETAIL-LINE.                 
057700     MOVE LAE-SUM-METRIC               TO DL-SUM-METRIC.                  
057800     MOVE LAE-SUM-VALUE                 TO DL-SUM-VALUE.                  
057900     PERFORM 9020-PRINT-SUM-LINE.                                         
058000*---------------------------------------------------------------*         
058100 2300-WRITE-SEVERITY-LINE.                                                
058200*---------------------------------------------------------------*         
058300     MOVE SPACE                       TO SEV-DETAIL-LINE.                 
058400     MOVE LAE-SEV-NAME                 TO DL-SEV-NAME.                    
058500     MOVE LAE-SEV-COUNT                 TO WS-SEV-COUNT-RAW.              
058600     MOVE WS-SEV-COUNT-EDIT              TO DL-SEV-COUNT.                 
058700     MOVE LAE-SEV-PERCENT                 TO DL-SEV-PERCENT.              
058800     PERFORM 9030-PRINT-SEV-LINE.                                         
058900*---------------------------------------------------------------*         
059000 2400-WRITE-TOP-IP-LINE.                                                  
059100*---------------------------------------------------------------*         
059200     MOVE SPACE                       TO IPR-DETAIL-LINE.                 
059300     MOVE LAE-IP-ADDR                  TO DL-IPR-ADDR.                    
059400     MOVE LAE-IP-COUNT                  TO WS-GEN-COUNT-RAW.              
059500     MOVE WS-GEN-COUNT-EDIT               TO DL-IPR-COUNT.                
059600     MOVE LAE-IP-ERRORS                    TO WS-GEN-COUNT-RAW.           
059700     MOVE WS-GEN-COUNT-EDIT                 TO DL-IPR-ERRORS.             
059800     MOVE LAE-IP-WARNINGS                    TO WS-GEN-COUNT-RAW.         
059900     MOVE WS-GEN-COUNT-EDIT                    TO DL-IPR-WARNINGS.        
060000     PERFORM 9040-PRINT-IPR-LINE.                                         
060100*---------------------------------------------------------------*         
060200 2500-WRITE-STATUS-CODE-LINE.                                             
060300*---------------------------------------------------------------*         
060400     MOVE SPACE                       TO SCR-DETAIL-LINE.                 
060500     MOVE LAE-SC-CODE                  TO DL-SCR-CODE.                    
060600     MOVE LAE-SC-COUNT                  TO WS-GEN-COUNT-RAW.              
060700     MOVE WS-GEN-COUNT-EDIT               TO DL-SCR-COUNT.                
060800     MOVE LAE-SC-CATEGORY                  TO DL-SCR-CATEGORY.            
060900     PERFORM 9050-PRINT-SCR-LINE.                                         
061000*---------------------------------------------------------------*         
061100 2600-WRITE-TOP-ENDPOINT-LINE.                                            
061200*---------------------------------------------------------------*         
061300     MOVE SPACE                       TO EPR-DETAIL-LINE.                 
061400     MOVE LAE-EP-ENDPOINT               TO DL-EPR-ENDPOINT.               
061500     MOVE LAE-EP-COUNT                    TO WS-GEN-COUNT-RAW.            
061600     MOVE WS-GEN-COUNT-EDIT                 TO DL-EPR-COUNT.              
061700     MOVE LAE-EP-ERRORS                       TO WS-GEN-COUNT-RAW.        
061800     MOVE WS-GEN-COUNT-EDIT                     TO DL-EPR-ERRORS.         
061900     MOVE LAE-EP-ERROR-RATE                       TO                      
062000         DL-EPR-ERROR-RATE.                                               
062100     PERFORM 9060-PRINT-EPR-LINE.                                         
062200*---------------------------------------------------------------*         
062300 2700-WRITE-TIMELINE-LINE.                                                
062400*---------------------------------------------------------------*         
062500     MOVE SPACE                       TO TLR-DETAIL-LINE.                 
062600     MOVE LAE-TL-HOUR                  TO DL-TLR-HOUR.                    
062700     MOVE LAE-TL-TOTAL                  TO WS-GEN-COUNT-RAW.              
062800     MOVE WS-GEN-COUNT-EDIT               TO DL-TLR-TOTAL.                
062900     MOVE LAE-TL-ERRORS                     TO WS-GEN-COUNT-RAW.          
063000     MOVE WS-GEN-COUNT-EDIT                   TO DL-TLR-ERRORS.           
063100     MOVE LAE-TL-WARNINGS                       TO                        
063200         WS-GEN-COUNT-RAW.                                                
063300     MOVE WS-GEN-COUNT-EDIT            TO DL-TLR-WARNINGS.                
063400     PERFORM 9070-PRINT-TLR-LINE.                                         
063500*---------------------------------------------------------------*         
063600 2800-WRITE-FILE-LINE.                                                    
063700*---------------------------------------------------------------*         
063800     MOVE SPACE                       TO FLR-DETAIL-LINE.                 
063900     MOVE LAE-FL-NAME                  TO DL-FLR-NAME.                    
064000     MOVE LAE-FL-ENTRIES                TO WS-GEN-COUNT-RAW.              
064100     MOVE WS-GEN-COUNT-EDIT               TO DL-FLR-ENTRIES.              
064200     MOVE LAE-FL-ERRORS                    TO WS-GEN-COUNT-RAW.           
064300     MOVE WS-GEN-COUNT-EDIT                  TO DL-FLR-ERRORS.            
064400     MOVE LAE-FL-WARNINGS                      TO                         
064500         WS-GEN-COUNT-RAW.                                                
064600     MOVE WS-GEN-COUNT-EDIT            TO DL-FLR-WARNINGS.                
064700     PERFORM 9080-PRINT-FLR-LINE.                                         
064800*---------------------------------------------------------------*         
064900 2900-WRITE-FINDING-LINE.                                                 
065000*---------------------------------------------------------------*         
065100     MOVE SPACE                       TO FND-DETAIL-LINE.                 
065200     MOVE LAE-FD-SEVERITY              TO DL-FND-SEVERITY.                
065300     MOVE LAE-FD-TITLE                  TO DL-FND-TITLE.                  
065400     MOVE LAE-FD-DESCRIPTION             TO DL-FND-DESCRIPTION.           
065500     PERFORM 9090-PRINT-FND-LINE.                                         
065600*---------------------------------------------------------------*         
065700 3000-CLOSE-FILES.                                                        
065800*---------------------------------------------------------------*         
065900     CLOSE ANALEXT.                                                       
066000     CLOSE MSGRPT SUMRPT SEVRPT IPRPT SCRPT                               
066100           EPRPT  TLRPT  FLRPT  FNDRPT.                                   
066200*---------------------------------------------------------------*         
066300 8000-READ-ANALEXT.                                                       
066400*---------------------------------------------------------------*         
066500     READ ANALEXT                                                         
066600         AT END                                                           
066700            MOVE 'Y'                   TO END-OF-FILE-SW.                 
066800*---------------------------------------------------------------*         
066900* 9010-SERIES - MESSAGES REPORT PRINT/HEADING/WRITE.             *        
067000*---------------------------------------------------------------*         
067100 9010-PRINT-MSG-LINE.                                                     
067200*---------------------------------------------------------------*         
067300     IF  MSG-LINE-COUNT > MSG-LINES-ON-PAGE                               
067400         PERFORM 9011-PRINT-MSG-HEADING.                                  
067500     MOVE MSG-DETAIL-LINE              TO MSG-PRINT-LINE.                 
067600     PERFORM 9013-WRITE-MSG-LINE.                                         
067700*---------------------------------------------------------------*         
067800 9011-PRINT-MSG-HEADING.                                                  
067900*---------------------------------------------------------------*         
068000     MOVE MSG-PAGE-COUNT                TO HL-MSG-PAGE-NUM.               
068100     MOVE MSG-HEADING-LINE-1            TO MSG-PRINT-LINE.                
068200     PERFORM 9012-WRITE-MSG-TOP-OF-PAGE.                                  
068300     MOVE 2                             TO MSG-LINE-SPACEING.             
068400     MOVE MSG-HEADING-LINE-2            TO MSG-PRINT-LINE.                
068500     PERFORM 9013-WRITE-MSG-LINE.                                         
068600     ADD 1                               TO MSG-PAGE-COUNT.               
068700     MOVE 3                              TO MSG-LINE-COUNT.               
068800*---------------------------------------------------------------*         
068900 9012-WRITE-MSG-TOP-OF-PAGE.                                              
069000*---------------------------------------------------------------*         
069100     WRITE MSG-PRINT-RECORD             AFTER ADVANCING PAGE.             
069200*---------------------------------------------------------------*         
069300 9013-WRITE-MSG-LINE.                                                     
069400*---------------------------------------------------------------*         
069500     WRITE MSG-PRINT-RECORD                                               
069600         AFTER ADVANCING MSG-LINE-SPACEING.                               
069700     ADD MSG-LINE-SPACEING              TO MSG-LINE-COUNT.                
069800     MOVE 1                              TO MSG-LINE-SPACEING.            
069900     MOVE SPACE                          TO MSG-PRINT-LINE.               
070000*---------------------------------------------------------------*         
070100* 9020-SERIES - SUMMARY REPORT PRINT/HEADING/WRITE.              *        
070200*---------------------------------------------------------------*         
070300 9020-PRINT-SUM-LINE.                                                     
070400*---------------------------------------------------------------*         
070500     IF  SUM-LINE-COUNT > SUM-LINES-ON-PAGE                               
070600         PERFORM 9021-PRINT-SUM-HEADING.                                  
070700     MOVE SUM-DETAIL-LINE               TO SUM-PRINT-LINE.                
070800     PERFORM 9023-WRITE-SUM-LINE.                                         
070900*---------------------------------------------------------------*         
071000 9021-PRINT-SUM-HEADING.                                                  
071100*---------------------------------------------------------------*         
071200     MOVE SUM-PAGE-COUNT                 TO HL-SUM-PAGE-NUM.              
071300     MOVE SUM-HEADING-LINE-1             TO SUM-PRINT-LINE.               
071400     PERFORM 9022-WRITE-SUM-TOP-OF-PAGE.                                  
071500     MOVE 2                              TO SUM-LINE-SPACEING.            
071600     MOVE SUM-HEADING-LINE-2             TO SUM-PRINT-LINE.               
071700     PERFORM 9023-WRITE-SUM-LINE.                                         
071800     ADD 1                                TO SUM-PAGE-COUNT.              
071900     MOVE 3                               TO SUM-LINE-COUNT.              
072000*---------------------------------------------------------------*         
072100 9022-WRITE-SUM-TOP-OF-PAGE.                                              
072200*---------------------------------------------------------------*         
072300     WRITE SUM-PRINT-RECORD              AFTER ADVANCING PAGE.            
072400*---------------------------------------------------------------*         
072500 9023-WRITE-SUM-LINE.                                                     
072600*---------------------------------------------------------------*         
072700     WRITE SUM-PRINT-RECORD                                               
072800         AFTER ADVANCING SUM-LINE-SPACEING.                               
072900     ADD SUM-LINE-SPACEING               TO SUM-LINE-COUNT.               
073000     MOVE 1                               TO SUM-LINE-SPACEING.           
073100     MOVE SPACE                           TO SUM-PRINT-LINE.              
073200*---------------------------------------------------------------*         
073300* 9030-SERIES - SEVERITY REPORT PRINT/HEADING/WRITE.             *        
073400*---------------------------------------------------------------*         
073500 9030-PRINT-SEV-LINE.                                                     
073600*---------------------------------------------------------------*         
073700     IF  SEV-LINE-COUNT > SEV-LINES-ON-PAGE                               
073800         PERFORM 9031-PRINT-SEV-HEADING.                                  
073900     MOVE SEV-DETAIL-LINE                TO SEV-PRINT-LINE.               
074000     PERFORM 9033-WRITE-SEV-LINE.                                         
074100*---------------------------------------------------------------*         
074200 9031-PRINT-SEV-HEADING.                                                  
074300*---------------------------------------------------------------*         
074400     MOVE SEV-PAGE-COUNT                  TO HL-SEV-PAGE-NUM.             
074500     MOVE SEV-HEADING-LINE-1              TO SEV-PRINT-LINE.              
074600     PERFORM 9032-WRITE-SEV-TOP-OF-PAGE.                                  
074700     MOVE 2                               TO SEV-LINE-SPACEING.           
074800     MOVE SEV-HEADING-LINE-2              TO SEV-PRINT-LINE.              
074900     PERFORM 9033-WRITE-SEV-LINE.                                         
075000     ADD 1                                 TO SEV-PAGE-COUNT.             
075100     MOVE 3                                TO SEV-LINE-COUNT.             
075200*---------------------------------------------------------------*         
075300 9032-WRITE-SEV-TOP-OF-PAGE.                                              
075400*---------------------------------------------------------------*         
075500     WRITE SEV-PRINT-RECORD               AFTER ADVANCING PAGE.           
075600*---------------------------------------------------------------*         
075700 9033-WRITE-SEV-LINE.                                                     
075800*---------------------------------------------------------------*         
075900     WRITE SEV-PRINT-RECORD                                               
076000         AFTER ADVANCING SEV-LINE-SPACEING.                               
076100     ADD SEV-LINE-SPACEING                TO SEV-LINE-COUNT.              
076200     MOVE 1                                TO SEV-LINE-SPACEING.          
076300     MOVE SPACE                            TO SEV-PRINT-LINE.             
076400*---------------------------------------------------------------*         
076500* 9040-SERIES - TOP-IP REPORT PRINT/HEADING/WRITE.               *        
076600*---------------------------------------------------------------*         
076700 9040-PRINT-IPR-LINE.                                                     
076800*---------------------------------------------------------------*         
076900     IF  IPR-LINE-COUNT > IPR-LINES-ON-PAGE                               
077000         PERFORM 9041-PRINT-IPR-HEADING.                                  
077100     MOVE IPR-DETAIL-LINE                 TO IPR-PRINT-LINE.              
077200     PERFORM 9043-WRITE-IPR-LINE.                                         
077300*---------------------------------------------------------------*         
077400 9041-PRINT-IPR-HEADING.                                                  
077500*---------------------------------------------------------------*         
077600     MOVE IPR-PAGE-COUNT                   TO HL-IPR-PAGE-NUM.            
077700     MOVE IPR-HEADING-LINE-1               TO IPR-PRINT-LINE.             
077800     PERFORM 9042-WRITE-IPR-TOP-OF-PAGE.                                  
077900     MOVE 2                                TO IPR-LINE-SPACEING.          
078000     MOVE IPR-HEADING-LINE-2               TO IPR-PRINT-LINE.             
078100     PERFORM 9043-WRITE-IPR-LINE.                                         
078200     ADD 1                                  TO IPR-PAGE-COUNT.            
078300     MOVE 3                                 TO IPR-LINE-COUNT.            
078400*---------------------------------------------------------------*         
078500 9042-WRITE-IPR-TOP-OF-PAGE.                                              
078600*---------------------------------------------------------------*         
078700     WRITE IPR-PRINT-RECORD                AFTER ADVANCING PAGE.          
078800*---------------------------------------------------------------*         
078900 9043-WRITE-IPR-LINE.                                                     
079000*---------------------------------------------------------------*         
079100     WRITE IPR-PRINT-RECORD                                               
079200         AFTER ADVANCING IPR-LINE-SPACEING.                               
079300     ADD IPR-LINE-SPACEING                 TO IPR-LINE-COUNT.             
079400     MOVE 1                                 TO IPR-LINE-SPACEING.         
079500     MOVE SPACE                             TO IPR-PRINT-LINE.            
079600*---------------------------------------------------------------*         
079700* 9050-SERIES - STATUS-CODES REPORT PRINT/HEADING/WRITE.         *        
079800*---------------------------------------------------------------*         
079900 9050-PRINT-SCR-LINE.                                                     
080000*---------------------------------------------------------------*         
080100     IF  SCR-LINE-COUNT > SCR-LINES-ON-PAGE                               
080200         PERFORM 9051-PRINT-SCR-HEADING.                                  
080300     MOVE SCR-DETAIL-LINE                  TO SCR-PRINT-LINE.             
080400     PERFORM 9053-WRITE-SCR-LINE.                                         
080500*---------------------------------------------------------------*         
080600 9051-PRINT-SCR-HEADING.                                                  
080700*---------------------------------------------------------------*         
080800     MOVE SCR-PAGE-COUNT                    TO HL-SCR-PAGE-NUM.           
080900     MOVE SCR-HEADING-LINE-1                TO SCR-PRINT-LINE.            
081000     PERFORM 9052-WRITE-SCR-TOP-OF-PAGE.                                  
081100     MOVE 2                                 TO SCR-LINE-SPACEING.         
081200     MOVE SCR-HEADING-LINE-2                TO SCR-PRINT-LINE.            
081300     PERFORM 9053-WRITE-SCR-LINE.                                         
081400     ADD 1                                   TO SCR-PAGE-COUNT.           
081500     MOVE 3                                  TO SCR-LINE-COUNT.           
081600*---------------------------------------------------------------*         
081700 9052-WRITE-SCR-TOP-OF-PAGE.                                              
081800*---------------------------------------------------------------*         
081900     WRITE SCR-PRINT-RECORD                 AFTER ADVANCING PAGE.         
082000*---------------------------------------------------------------*         
082100 9053-WRITE-SCR-LINE.                                                     
082200*---------------------------------------------------------------*         
082300     WRITE SCR-PRINT-RECORD                                               
082400         AFTER ADVANCING SCR-LINE-SPACEING.                               
082500     ADD SCR-LINE-SPACEING                  TO SCR-LINE-COUNT.            
082600     MOVE 1                                  TO SCR-LINE-SPACEING.        
082700     MOVE SPACE                              TO SCR-PRINT-LINE.           
082800*---------------------------------------------------------------*         
082900* 9060-SERIES - TOP-ENDPOINTS REPORT PRINT/HEADING/WRITE.        *        
083000*---------------------------------------------------------------*         
083100 9060-PRINT-EPR-LINE.                                                     
083200*---------------------------------------------------------------*         
083300     IF  EPR-LINE-COUNT > EPR-LINES-ON-PAGE                               
083400         PERFORM 9061-PRINT-EPR-HEADING.                                  
083500     MOVE EPR-DETAIL-LINE                   TO EPR-PRINT-LINE.            
083600     PERFORM 9063-WRITE-EPR-LINE.                                         
083700*---------------------------------------------------------------*         
083800 9061-PRINT-EPR-HEADING.                                                  
083900*---------------------------------------------------------------*         
084000     MOVE EPR-PAGE-COUNT                     TO HL-EPR-PAGE-NUM.          
084100     MOVE EPR-HEADING-LINE-1                 TO EPR-PRINT-LINE.           
084200     PERFORM 9062-WRITE-EPR-TOP-OF-PAGE.                                  
084300     MOVE 2                                  TO EPR-LINE-SPACEING.        
084400     MOVE EPR-HEADING-LINE-2                 TO EPR-PRINT-LINE.           
084500     PERFORM 9063-WRITE-EPR-LINE.                                         
084600     ADD 1                                    TO EPR-PAGE-COUNT.          
084700     MOVE 3                                   TO EPR-LINE-COUNT.          
084800*---------------------------------------------------------------*         
084900 9062-WRITE-EPR-TOP-OF-PAGE.                                              
085000*---------------------------------------------------------------*         
085100     WRITE EPR-PRINT-RECORD                  AFTER ADVANCING PAGE.        
085200*---------------------------------------------------------------*         
085300 9063-WRITE-EPR-LINE.                                                     
085400*---------------------------------------------------------------*         
085500     WRITE EPR-PRINT-RECORD                                               
085600         AFTER ADVANCING EPR-LINE-SPACEING.                               
085700     ADD EPR-LINE-SPACEING                   TO EPR-LINE-COUNT.           
085800     MOVE 1                      TO EPR-LINE-SPACEING.                    
085900     MOVE SPACE                               TO EPR-PRINT-LINE.          
086000*---------------------------------------------------------------*         
086100* 9070-SERIES - TIMELINE REPORT PRINT/HEADING/WRITE.             *        
086200*---------------------------------------------------------------*         
086300 9070-PRINT-TLR-LINE.                                                     
086400*---------------------------------------------------------------*         
086500     IF  TLR-LINE-COUNT > TLR-LINES-ON-PAGE                               
086600         PERFORM 9071-PRINT-TLR-HEADING.                                  
086700     MOVE TLR-DETAIL-LINE                    TO TLR-PRINT-LINE.           
086800     PERFORM 9073-WRITE-TLR-LINE.                                         
086900*---------------------------------------------------------------*         
087000 9071-PRINT-TLR-HEADING.                                                  
087100*---------------------------------------------------------------*         
087200     MOVE TLR-PAGE-COUNT                      TO HL-TLR-PAGE-NUM.         
087300     MOVE TLR-HEADING-LINE-1                  TO TLR-PRINT-LINE.          
087400     PERFORM 9072-WRITE-TLR-TOP-OF-PAGE.                                  
087500     MOVE 2                      TO TLR-LINE-SPACEING.                    
087600     MOVE TLR-HEADING-LINE-2                  TO TLR-PRINT-LINE.          
087700     PERFORM 9073-WRITE-TLR-LINE.                                         
087800     ADD 1                                     TO TLR-PAGE-COUNT.         
087900     MOVE 3                                    TO TLR-LINE-COUNT.         
088000*---------------------------------------------------------------*         
088100 9072-WRITE-TLR-TOP-OF-PAGE.                                              
088200*---------------------------------------------------------------*         
088300     WRITE TLR-PRINT-RECORD       AFTER ADVANCING PAGE.                   
088400*---------------------------------------------------------------*         
088500 9073-WRITE-TLR-LINE.                                                     
088600*---------------------------------------------------------------*         
088700     WRITE TLR-PRINT-RECORD                                               
088800         AFTER ADVANCING TLR-LINE-SPACEING.                               
088900     ADD TLR-LINE-SPACEING                    TO TLR-LINE-COUNT.          
089000     MOVE 1                      TO TLR-LINE-SPACEING.                    
089100     MOVE SPACE                                TO TLR-PRINT-LINE.         
089200*---------------------------------------------------------------*         
089300* 9080-SERIES - FILES-ANALYZED REPORT PRINT/HEADING/WRITE.       *        
089400*---------------------------------------------------------------*         
089500 9080-PRINT-FLR-LINE.                                                     
089600*---------------------------------------------------------------*         
089700     IF  FLR-LINE-COUNT > FLR-LINES-ON-PAGE                               
089800         PERFORM 9081-PRINT-FLR-HEADING.                                  
089900     MOVE FLR-DETAIL-LINE                     TO FLR-PRINT-LINE.          
090000     PERFORM 9083-WRITE-FLR-LINE.                                         
090100*---------------------------------------------------------------*         
090200 9081-PRINT-FLR-HEADING.                                                  
090300*---------------------------------------------------------------*         
090400     MOVE FLR-PAGE-COUNT                       TO HL-FLR-PAGE-NUM.        
090500     MOVE FLR-HEADING-LINE-1                   TO FLR-PRINT-LINE.         
090600     PERFORM 9082-WRITE-FLR-TOP-OF-PAGE.                                  
090700     MOVE 2                      TO FLR-LINE-SPACEING.                    
090800     MOVE FLR-HEADING-LINE-2                   TO FLR-PRINT-LINE.         
090900     PERFORM 9083-WRITE-FLR-LINE.                                         
091000     ADD 1                                      TO FLR-PAGE-COUNT.        
091100     MOVE 3                                     TO FLR-LINE-COUNT.        
091200*---------------------------------------------------------------*         
091300 9082-WRITE-FLR-TOP-OF-PAGE.                                              
091400*---------------------------------------------------------------*         
091500     WRITE FLR-PRINT-RECORD       AFTER ADVANCING PAGE.                   
091600*---------------------------------------------------------------*         
091700 9083-WRITE-FLR-LINE.                                                     
091800*---------------------------------------------------------------*         
091900     WRITE FLR-PRINT-RECORD                                               
092000         AFTER ADVANCING FLR-LINE-SPACEING.                               
092100     ADD FLR-LINE-SPACEING                     TO FLR-LINE-COUNT.         
092200     MOVE 1                      TO FLR-LINE-SPACEING.                    
092300     MOVE SPACE                                 TO FLR-PRINT-LINE.        
092400*---------------------------------------------------------------*         
092500* 9090-SERIES - FINDINGS REPORT PRINT/HEADING/WRITE.             *        
092600*---------------------------------------------------------------*         
092700 9090-PRINT-FND-LINE.                                                     
092800*---------------------------------------------------------------*         
092900     IF  FND-LINE-COUNT > FND-LINES-ON-PAGE                               
093000         PERFORM 9091-PRINT-FND-HEADING.                                  
093100     MOVE FND-DETAIL-LINE                      TO FND-PRINT-LINE.         
093200     PERFORM 9093-WRITE-FND-LINE.                                         
093300*---------------------------------------------------------------*         
093400 9091-PRINT-FND-HEADING.                                                  
093500*---------------------------------------------------------------*         
093600     MOVE FND-PAGE-COUNT                        TO                        
093700         HL-FND-PAGE-NUM.                                                 
093800     MOVE FND-HEADING-LINE-1                    TO FND-PRINT-LINE.        
093900     PERFORM 9092-WRITE-FND-TOP-OF-PAGE.                                  
094000     MOVE 2                                      TO                       
094100         FND-LINE-SPACEING.                                               
094200     MOVE FND-HEADING-LINE-2      TO FND-PRINT-LINE.                      
094300     PERFORM 9093-WRITE-FND-LINE.                                         
094400     ADD 1                                        TO                      
094500         FND-PAGE-COUNT.                                                  
094600     MOVE 3                      TO FND-LINE-COUNT.                       
094700*---------------------------------------------------------------*         
094800 9092-WRITE-FND-TOP-OF-PAGE.                                              
094900*---------------------------------------------------------------*         
095000     WRITE FND-PRINT-RECORD                      AFTER ADVANCING          
095100         PAGE.                                                            
095200*---------------------------------------------------------------*         
095300 9093-WRITE-FND-LINE.                                                     
095400*---------------------------------------------------------------*         
095500     WRITE FND-PRINT-RECORD                                               
095600         AFTER ADVANCING FND-LINE-SPACEING.                               
095700     ADD FND-LINE-SPACEING                        TO                      
095800         FND-LINE-COUNT.                                                  
095900     MOVE 1                                        TO                     
096000         FND-LINE-SPACEING.                                               
096100     MOVE SPACE                                    TO                     
096200         FND-PRINT-LINE.                                                  
