000100*---------------------------------------------------------------*         
000200* LOGPENT     - PARSED LOG ENTRY RECORD                         *         
000300* BOOK OF THE EXTRACT FILE WRITTEN BY LOGPARSE AND READ BY      *         
000400* LOGANAL - ONE ROW PER NON-BLANK LINE OF A RAW SERVER LOG.     *         
000500* LRECL = 260.                                                  *         
000600*---------------------------------------------------------------*         
000700* LPE-TIMESTAMP    - PIC X(19) - YYYY-MM-DD HH:MM:SS, OR SPACE  *         
000800* LPE-TS-PRESENT   - PIC X(01) - 'Y' WHEN TIMESTAMP WAS FOUND   *         
000900* LPE-SEVERITY     - PIC X(08) - CRITICAL/FATAL/ERROR/WARN/     *         
001000*                                INFO/DEBUG                     *         
001100* LPE-MESSAGE      - PIC X(120)- FREE TEXT MESSAGE PORTION      *         
001200* LPE-SOURCE       - PIC X(20) - SYSLOG SERVICE OR HOST NAME    *         
001300* LPE-IP-ADDR      - PIC X(15) - DOTTED-QUAD CLIENT IP          *         
001400* LPE-STATUS-CODE  - PIC 9(03) - HTTP STATUS, ZERO IF NONE      *         
001500* LPE-ENDPOINT     - PIC X(40) - REQUEST PATH, SPACE IF NONE    *         
001600* LPE-LINE-NUMBER  - PIC 9(07) - 1-BASED LINE NO. IN ITS FILE   *         
001700* LPE-FILE-NAME    - PIC X(20) - BASE NAME OF SOURCE FILE       *         
001800*---------------------------------------------------------------*         
001900 01  LOG-PARSED-ENTRY.                                                    
002000     05  LPE-TIMESTAMP               PIC X(19).                           
002100     05  LPE-TS-PRESENT              PIC X(01).                           
002200         88  LPE-TS-WAS-FOUND                  VALUE 'Y'.                 
002300         88  LPE-TS-WAS-NOT-FOUND              VALUE 'N'.                 
002400     05  LPE-SEVERITY                PIC X(08).                           
002500     05  LPE-MESSAGE                 PIC X(120).                          
002600     05  LPE-SOURCE                  PIC X(20).                           
002700     05  LPE-IP-ADDR                 PIC X(15).                           
002800     05  LPE-STATUS-CODE             PIC 9(03).                           
002900     05  LPE-ENDPOINT                PIC X(40).                           
003000     05  LPE-LINE-NUMBER             PIC 9(07).                           
003100     05  LPE-FILE-NAME               PIC X(20).                           
003200     05  FILLER                      PIC X(07).                           
003300*---------------------------------------------------------------*         
003400* TIMESTAMP BROKEN OUT TO ITS DATE/HOUR PIECES - USED BY        *         
003500* LOGANAL TO TRUNCATE TO THE HOUR FOR THE TIMELINE CONTROL      *         
003600* BREAK WITHOUT AN UNSTRING ON EVERY RECORD.                    *         
003700*---------------------------------------------------------------*         
003800 01  FILLER REDEFINES LOG-PARSED-ENTRY.                                   
003900     05  LPE-R-TS-DATE-HOUR.                                              
004000         10  LPE-R-TS-DATE           PIC X(10).                           
004100         10  FILLER                  PIC X(01).                           
004200         10  LPE-R-TS-HOUR           PIC X(02).                           
004300         10  FILLER                  PIC X(06).                           
004400     05  FILLER                      PIC X(241).                          
