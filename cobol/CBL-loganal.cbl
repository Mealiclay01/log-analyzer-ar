000100*===============================================================*         
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    LOGANAL.                                                  
000400 AUTHOR.        EDWIN ACKERMAN.                                           
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                              
000600 DATE-WRITTEN.  03/22/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900*===============================================================*         
001000* MAINTENENCE LOG                                                         
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001200* --------- ------------  ---------------------------------------         
001300* 03/22/89 ED ACKERMAN     INITIAL VERSION - ACCUMULATES SEVERITY,        
001400*                          HOUR, IP, STATUS, ENDPOINT AND FILE            
001500*                          BUCKETS OFF PARSEXT AND WRITES THE             
001600*                          ANALEXT HAND-OFF FILE.                         
001700* 08/14/90 ED ACKERMAN     ADDED THE TOP-IP AND TOP-ENDPOINT SORTS        
001800*                          SO WE STOP PRINTING EVERY IP EVER SEEN.        
001900* 04/18/92 R TORRES        TICKET HELP-0118 - SUSPICIOUS-IP               
002000*                          WAS COMPARING AGAINST ALL IPS INSTEAD          
002100*                          OF JUST THE TOP FIVE - SEE 5300.               
002200* 11/30/98 ED ACKERMAN     Y2K - WS-RUN-YEAR IS NOW 4 DIGITS; NO          
002300*                          MORE 2-DIGIT WINDOWING ANYWHERE IN THE         
002400*                          TIMELINE BUCKET KEYS.                          
002500* 06/09/03 J PATEL         TICKET HELP-0442 - MESSAGE SELECT              
002600*                          CAPS AT 100 AND SORTS BY FILE/LINE PER         
002700*                          THE REVISED REPORTING STANDARD.                
002800* 09/21/11 ED ACKERMAN     TICKET HELP-1190 - ERROR-SPIKE FINDING         
002900*                          ADDED (5200), PLUS THE LOW-PARSE-RATE          
003000*                          AND NO-FINDINGS FALLBACK (5500/5600).          
003100* 05/02/14 J PATEL         TICKET HELP-1583 - SERVER-ERRORS               
003200*                          NOW SEVERITY HIGH WHEN OVER 50, WAS            
003300*                          ALWAYS MEDIUM BEFORE THIS RELEASE.             
003400* 02/11/16 R TORRES        TICKET HELP-1742 - TLRPT AND FLRPT WERE        
003500*                          COMING OUT FIRST-SEEN INSTEAD OF               
003600*                          ASCENDING HOUR/FILE ORDER - ADDED              
003700*                          4300 AND 4400 BEFORE 5200/6400/6600.           
003800* 03/04/16 J RIVAS         TICKET HELP-1798 - SUSPICIOUS-IP RATIO         
003900*                          TEST WAS ROUNDING BEFORE THE COMPARE -         
004000*                          COULD MISS A HIGH-50X IP.  5310 NOW            
004100*                          TESTS THE RAW COUNTS DIRECTLY.                 
004200* 05/19/16 J RIVAS         TICKET HELP-1805 - TOP-IP AND TOP-             
004300*                          ENDPOINT RANKINGS WERE SORTED BUT NEVER        
004400*                          WRITTEN TO ANALEXT.  ADDED 6200 AND            
004500*                          6300 SO IPRPT/EPRPT GET DATA ROWS.             
004600* 05/19/16 J RIVAS         TICKET HELP-1806 - STATUS CODE CATEGORY        
004700*                          WAS WRITTEN 1XX-5XX UPPERCASE, DOES NOT        
004800*                          MATCH THE REPORTING STANDARD - 6520 NOW        
004900*                          WRITES 1xx-5xx LOWERCASE.                      
005000*===============================================================*         
005100 ENVIRONMENT DIVISION.                                                    
005200*---------------------------------------------------------------*         
005300 CONFIGURATION SECTION.                                                   
005400*---------------------------------------------------------------*         
005500 SOURCE-COMPUTER. IBM-3096.                                               
005600 OBJECT-COMPUTER. IBM-3096.                                               
005700 SPECIAL-NAMES.                                                           
005800     UPSI-0 IS LOGANAL-VERBOSE-SW                                         
005900         ON STATUS  IS LOGANAL-VERBOSE                                    
006000         OFF STATUS IS LOGANAL-QUIET.                                     
006100*---------------------------------------------------------------*         
006200 INPUT-OUTPUT SECTION.                                                    
006300*---------------------------------------------------------------*         
006400 FILE-CONTROL.                                                            
006500     SELECT PARSEXT  ASSIGN TO PARSEXT                                    
006600       ORGANIZATION IS SEQUENTIAL                                         
006700       FILE STATUS  IS WS-FS-PARSEXT.                                     
006800*                                                                         
006900     SELECT ANALEXT  ASSIGN TO ANALEXT                                    
007000       ORGANIZATION IS SEQUENTIAL                                         
007100       FILE STATUS  IS WS-FS-ANALEXT.                                     
007200*                                                                         
007300     SELECT SORT-IP-WORK  ASSIGN TO SRTIPWK.                              
007400     SELECT SORT-EP-WORK  ASSIGN TO SRTEPWK.                              
007500*===============================================================*         
007600 DATA DIVISION.                                                           
007700*---------------------------------------------------------------*         
007800 FILE SECTION.                                                            
007900*---------------------------------------------------------------*         
008000 FD  PARSEXT                                                              
008100     RECORDING MODE IS F.                                                 
008200     COPY LOGPENT.                                                        
008300*---------------------------------------------------------------*         
008400 FD  ANALEXT                                                              
008500     RECORDING MODE IS F.                                                 
008600     COPY LOGAEXT.                                                        
008700*---------------------------------------------------------------*         
008800* SORT WORK FILES FOR THE TOP-IP AND TOP-ENDPOINT RANKINGS -    *         
008900* DESCENDING COUNT, TIES BROKEN BY FIRST-SEEN SEQUENCE.         *         
009000*---------------------------------------------------------------*         
009100 SD  SORT-IP-WORK.                                                        
009200 01  SORT-IP-RECORD.                                                      
009300     05  SIP-COUNT-DESC              PIC 9(07) COMP.                      
009400     05  SIP-SEQUENCE                PIC 9(04) COMP.                      
009500     05  SIP-ADDR                    PIC X(15).                           
009600     05  SIP-ERRORS                  PIC 9(07) COMP.                      
009700     05  SIP-WARNINGS                PIC 9(07) COMP.                      
009800*                                                                         
009900 SD  SORT-EP-WORK.                                                        
010000 01  SORT-EP-RECORD.                                                      
010100     05  SEP-COUNT-DESC              PIC 9(07) COMP.                      
010200     05  SEP-SEQUENCE                PIC 9(04) COMP.                      
010300     05  SEP-ENDPOINT                PIC X(40).                           
010400     05  SEP-ERRORS                  PIC 9(07) COMP.                      
010500*---------------------------------------------------------------*         
010600 WORKING-STORAGE SECTION.                                                 
010700*---------------------------------------------------------------*         
010800 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
010900     05  WS-FS-PARSEXT               PIC X(02) VALUE '00'.                
011000     05  WS-FS-ANALEXT               PIC X(02) VALUE '00'.                
011100     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                 
011200         88  END-OF-FILE                       VALUE 'Y'.                 
011300     05  SORT-EOF-SW                 PIC X(01) VALUE 'N'.                 
011400         88  SORT-AT-END                       VALUE 'Y'.                 
011500     05  WS-RUN-DATE-DATA.                                                
011600         10  WS-RUN-DATE.                                                 
011700             15  WS-RUN-YEAR         PIC 9(04).                           
011800             15  WS-RUN-MONTH        PIC 9(02).                           
011900             15  WS-RUN-DAY          PIC 9(02).                           
012000         10  WS-RUN-TIME             PIC 9(08).                           
012100     05  IX                          PIC 9(04) COMP VALUE 0.              
012200     05  IX2                         PIC 9(04) COMP VALUE 0.              
012300     05  WS-BEST-IX                  PIC 9(04) COMP VALUE 0.              
012400*---------------------------------------------------------------*         
012500* GENERAL-PURPOSE PERCENTAGE ROUTINE WORK AREA - value / total  *         
012600* X 100 ROUNDED TO 1 DECIMAL, VIA 3810-COMPUTE-PERCENT BELOW.   *         
012700*---------------------------------------------------------------*         
012800 01  WS-PERCENT-WORK-AREA.                                                
012900     05  WS-3810-VALUE               PIC 9(07) COMP VALUE 0.              
013000     05  WS-3810-TOTAL               PIC 9(07) COMP VALUE 0.              
013100     05  WS-3810-RESULT              PIC 9(03)V9 VALUE 0.                 
013200*---------------------------------------------------------------*         
013300* GRAND TOTALS AND TIME-RANGE - SUMMARY REPORT.                 *         
013400*---------------------------------------------------------------*         
013500 01  WS-TOTALS.                                                           
013600     05  WS-TOTAL-ENTRIES            PIC 9(07) COMP VALUE 0.              
013700     05  WS-PARSED-ENTRIES           PIC 9(07) COMP VALUE 0.              
013800     05  WS-ERROR-COUNT              PIC 9(07) COMP VALUE 0.              
013900     05  WS-WARNING-COUNT            PIC 9(07) COMP VALUE 0.              
014000     05  WS-FIRST-TIMESTAMP          PIC X(19) VALUE SPACE.               
014100     05  WS-LAST-TIMESTAMP           PIC X(19) VALUE SPACE.               
014200     05  WS-PARSE-RATE               PIC 9(03)V9 VALUE 0.                 
014300*---------------------------------------------------------------*         
014400* SEVERITY BREAKDOWN - FIXED ORDER - REDEFINITION 1.            *         
014500*---------------------------------------------------------------*         
014600 01  WS-SEVERITY-COUNTS.                                                  
014700     05  WS-SEV-CRITICAL             PIC 9(07) COMP VALUE 0.              
014800     05  WS-SEV-FATAL                PIC 9(07) COMP VALUE 0.              
014900     05  WS-SEV-ERROR                PIC 9(07) COMP VALUE 0.              
015000     05  WS-SEV-WARN                 PIC 9(07) COMP VALUE 0.              
015100     05  WS-SEV-INFO                 PIC 9(07) COMP VALUE 0.              
015200     05  WS-SEV-DEBUG                PIC 9(07) COMP VALUE 0.              
015300 01  WS-SEVERITY-TABLE REDEFINES WS-SEVERITY-COUNTS.                      
015400     05  WS-SEV-ENTRY OCCURS 6 TIMES                                      
015500                      INDEXED BY SEV-IX                                   
015600                                 PIC 9(07) COMP.                          
015700 01  WS-SEVERITY-NAME-VALUES.                                             
015800     05  FILLER  PIC X(48) VALUE                                          
015900         'CRITICAL' & 'FATAL   ' & 'ERROR   ' &                           
016000         'WARN    ' & 'INFO    ' & 'DEBUG   '.                            
016100 01  WS-SEVERITY-NAME-TABLE REDEFINES WS-SEVERITY-NAME-VALUES.            
016200     05  WS-SEV-NAME-ENTRY OCCURS 6 TIMES                                 
016300                           INDEXED BY SEV-NAME-IX                         
016400                                      PIC X(08).                          
016500*---------------------------------------------------------------*         
016600* HOURLY TIMELINE BUCKETS - INDEXED BY HOUR-STRING, FOUND BY    *         
016700* LINEAR SEARCH AND ADDED WHEN NOT SEEN BEFORE.                 *         
016800*---------------------------------------------------------------*         
016900 01  WS-HOUR-TABLE-AREA.                                                  
017000     05  WS-HOUR-ENTRY OCCURS 744 TIMES                                   
017100                       INDEXED BY HOUR-IX HOUR-SRCH-IX.                   
017200         10  WS-HOUR-KEY             PIC X(13).                           
017300         10  WS-HOUR-TOTAL           PIC 9(07) COMP.                      
017400         10  WS-HOUR-ERRORS          PIC 9(07) COMP.                      
017500         10  WS-HOUR-WARNINGS        PIC 9(07) COMP.                      
017600 01  WS-HOUR-COUNT                   PIC 9(04) COMP VALUE 0.              
017700 01  WS-HOUR-ENTRY-HOLD              PIC X(25) VALUE SPACE.               
017800*---------------------------------------------------------------*         
017900* THE HOUR KEY BROKEN OUT TO ITS DATE/HOUR PIECES, FOR THE      *         
018000* UPSI-0 VERBOSE TRACE IN 2210 BELOW - REDEFINITION NUMBER 3.   *         
018100*---------------------------------------------------------------*         
018200 01  WS-HOUR-TABLE-PIECES REDEFINES WS-HOUR-TABLE-AREA.                   
018300     05  WS-HOUR-PIECE-ENTRY OCCURS 744 TIMES                             
018400                             INDEXED BY HOUR-PIECE-IX.                    
018500         10  WS-HOUR-PIECE-DATE      PIC X(10).                           
018600         10  FILLER                  PIC X(01).                           
018700         10  WS-HOUR-PIECE-HOUR      PIC X(02).                           
018800         10  FILLER                  PIC X(12).                           
018900*---------------------------------------------------------------*         
019000* IP BUCKETS.                                                   *         
019100*---------------------------------------------------------------*         
019200 01  WS-IP-TABLE-AREA.                                                    
019300     05  WS-IP-ENTRY OCCURS 2000 TIMES                                    
019400                     INDEXED BY IP-IX IP-SRCH-IX.                         
019500         10  WS-IP-KEY               PIC X(15).                           
019600         10  WS-IP-COUNT             PIC 9(07) COMP.                      
019700         10  WS-IP-ERRORS            PIC 9(07) COMP.                      
019800         10  WS-IP-WARNINGS          PIC 9(07) COMP.                      
019900 01  WS-IP-COUNT-TOTAL                PIC 9(04) COMP VALUE 0.             
020000*---------------------------------------------------------------*         
020100* STATUS-CODE BUCKETS - SUBSCRIPTED DIRECTLY BY CODE, 000-599.  *         
020200*---------------------------------------------------------------*         
020300 01  WS-STATUS-TABLE-AREA.                                                
020400     05  WS-STATUS-ENTRY OCCURS 600 TIMES                                 
020500                         INDEXED BY STATUS-IX.                            
020600         10  WS-STATUS-COUNT         PIC 9(07) COMP.                      
020700*---------------------------------------------------------------*         
020800* ENDPOINT BUCKETS.                                             *         
020900*---------------------------------------------------------------*         
021000 01  WS-ENDPOINT-TABLE-AREA.                                              
021100     05  WS-ENDPOINT-ENTRY OCCURS 2000 TIMES                              
021200                           INDEXED BY EP-IX EP-SRCH-IX.                   
021300         10  WS-EP-KEY               PIC X(40).                           
021400         10  WS-EP-COUNT             PIC 9(07) COMP.                      
021500         10  WS-EP-ERRORS            PIC 9(07) COMP.                      
021600 01  WS-EP-COUNT-TOTAL                PIC 9(04) COMP VALUE 0.             
021700*---------------------------------------------------------------*         
021800* FILES-ANALYZED BUCKETS.                                       *         
021900*---------------------------------------------------------------*         
022000 01  WS-FILE-TABLE-AREA.                                                  
022100     05  WS-FILE-ENTRY OCCURS 200 TIMES                                   
022200                       INDEXED BY FL-IX FL-SRCH-IX.                       
022300         10  WS-FILE-KEY             PIC X(20).                           
022400         10  WS-FILE-ENTRIES         PIC 9(07) COMP.                      
022500         10  WS-FILE-ERRORS          PIC 9(07) COMP.                      
022600         10  WS-FILE-WARNINGS        PIC 9(07) COMP.                      
022700 01  WS-FILE-COUNT-TOTAL              PIC 9(04) COMP VALUE 0.             
022800 01  WS-FILE-ENTRY-HOLD               PIC X(32) VALUE SPACE.              
022900*---------------------------------------------------------------*         
023000* MESSAGE SELECTION WORK AREA - UP TO 100 SAVED ENTRIES, TAKEN  *         
023100* IN THE ERROR/WARN/OTHER PRIORITY ORDER AND RESORTED BY FILE   *         
023200* AND LINE NUMBER BEFORE THEY ARE WRITTEN.                      *         
023300*---------------------------------------------------------------*         
023400 01  WS-MESSAGE-SELECTION-AREA.                                           
023500     05  WS-MSG-ENTRY OCCURS 100 TIMES                                    
023600                      INDEXED BY MSG-IX.                                  
023700         10  WS-MSG-TIMESTAMP        PIC X(19).                           
023800         10  WS-MSG-TS-PRESENT       PIC X(01).                           
023900         10  WS-MSG-SEVERITY         PIC X(08).                           
024000         10  WS-MSG-MESSAGE          PIC X(120).                          
024100         10  WS-MSG-SOURCE           PIC X(20).                           
024200         10  WS-MSG-IP-ADDR          PIC X(15).                           
024300         10  WS-MSG-STATUS-CODE      PIC 9(03).                           
024400         10  WS-MSG-ENDPOINT         PIC X(40).                           
024500         10  WS-MSG-LINE             PIC 9(07).                           
024600         10  WS-MSG-FILE             PIC X(20).                           
024700         10  FILLER                  PIC X(07).                           
024800 01  WS-MSG-ENTRY-HOLD                PIC X(260).                         
024900 01  WS-MSG-COUNT                     PIC 9(04) COMP VALUE 0.             
025000 01  WS-MSG-ERROR-COUNT-SAVED         PIC 9(04) COMP VALUE 0.             
025100 01  WS-MSG-WARN-COUNT-SAVED          PIC 9(04) COMP VALUE 0.             
025200*---------------------------------------------------------------*         
025300* FINDINGS WORK AREA.                                           *         
025400*---------------------------------------------------------------*         
025500 01  WS-FINDINGS-SWITCHES.                                                
025600     05  ANY-FINDING-FIRED-SW        PIC X(01) VALUE 'N'.                 
025700         88  A-FINDING-HAS-FIRED              VALUE 'Y'.                  
025800 01  WS-FINDING-WORK-AREA.                                                
025900     05  WS-FND-SEVERITY             PIC X(06) VALUE SPACE.               
026000     05  WS-FND-TITLE                PIC X(60) VALUE SPACE.               
026100     05  WS-FND-DESCRIPTION          PIC X(120) VALUE SPACE.              
026200 01  WS-FINDING-NUMBERS.                                                  
026300     05  WS-ERROR-PERCENT            PIC 9(03)V9 VALUE 0.                 
026400     05  WS-AVG-ERRORS-PER-HOUR      PIC 9(07)V9 VALUE 0.                 
026500     05  WS-THRESHOLD-VALUE          PIC 9(07)V9 VALUE 0.                 
026600     05  WS-IP-ERROR-RATIO           PIC 9(03)V99 VALUE 0.                
026700     05  WS-SERVER-ERROR-COUNT       PIC 9(07) COMP VALUE 0.              
026800     05  WS-EDIT-NUMBER              PIC Z(06)9.                          
026900     05  WS-EDIT-NUMBER-1D           PIC Z(04)9.9.                        
027000*===============================================================*         
027100 PROCEDURE DIVISION.                                                      
027200*---------------------------------------------------------------*         
027300 0000-MAIN-PROCESSING.                                                    
027400*---------------------------------------------------------------*         
027500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.                               
027600     PERFORM 1000-OPEN-FILES.                                             
027700     PERFORM 8000-READ-PARSEXT.                                           
027800     PERFORM 2000-PROCESS-PARSED-ENTRY                                    
027900         UNTIL END-OF-FILE.                                               
028000     PERFORM 3800-COMPUTE-SUMMARY-NUMBERS.                                
028100     PERFORM 4000-RANK-TOP-IPS.                                           
028200     PERFORM 4100-RANK-TOP-ENDPOINTS.                                     
028300     PERFORM 4200-RESEQUENCE-MESSAGES.                                    
028400     PERFORM 4300-RESEQUENCE-HOURS.                                       
028500     PERFORM 4400-RESEQUENCE-FILES.                                       
028600     PERFORM 5000-EVALUATE-FINDINGS.                                      
028700     PERFORM 6000-WRITE-SUMMARY-EXTRACT.                                  
028800     PERFORM 6100-WRITE-SEVERITY-EXTRACT.                                 
028900     PERFORM 6200-WRITE-TOP-IP-EXTRACT.                                   
029000     PERFORM 6300-WRITE-TOP-ENDPOINT-EXTRACT.                             
029100     PERFORM 6400-WRITE-TIMELINE-EXTRACT.                                 
029200     PERFORM 6500-WRITE-STATUS-EXTRACT.                                   
029300     PERFORM 6600-WRITE-FILE-EXTRACT.                                     
029400     PERFORM 6700-WRITE-MESSAGE-EXTRACT.                                  
029500     PERFORM 3000-CLOSE-FILES.                                            
029600     GOBACK.                                                              
029700*---------------------------------------------------------------*         
029800 1000-OPEN-FILES.                                                         
029900*---------------------------------------------------------------*         
030000     OPEN INPUT  PARSEXT.                                                 
030100     OPEN OUTPUT ANALEXT.                                                 
030200     MOVE ZERO                       TO WS-HOUR-COUNT                     
030300                                         WS-IP-COUNT-TOTAL                
030400                                         WS-EP-COUNT-TOTAL                
030500                                         WS-FILE-COUNT-TOTAL              
030600                                         WS-MSG-COUNT.                    
030700*---------------------------------------------------------------*         
030800 2000-PROCESS-PARSED-ENTRY.                                               
030900*---------------------------------------------------------------*         
031000     ADD 1                            TO WS-TOTAL-ENTRIES.                
031100     PERFORM 2100-ACCUMULATE-TOTALS.                                      
031200     PERFORM 2200-ACCUMULATE-HOUR-BUCKET.                                 
031300     PERFORM 2300-ACCUMULATE-IP-BUCKET.                                   
031400     PERFORM 2400-ACCUMULATE-STATUS-BUCKET.                               
031500     PERFORM 2500-ACCUMULATE-ENDPOINT-BUCKET.                             
031600     PERFORM 2600-ACCUMULATE-FILE-BUCKET.                                 
031700     PERFORM 2700-SELECT-MESSAGE.                                         
031800     PERFORM 8000-READ-PARSEXT.                                           
031900*---------------------------------------------------------------*         
032000 2100-ACCUMULATE-TOTALS.                                                  
032100*---------------------------------------------------------------*         
032200     IF  LPE-TS-WAS-FOUND                                                 
032300         ADD 1                        TO WS-PARSED-ENTRIES                
032400         IF  WS-FIRST-TIMESTAMP = SPACE                                   
032500             MOVE LPE-TIMESTAMP       TO WS-FIRST-TIMESTAMP               
032600         END-IF                                                           
032700         MOVE LPE-TIMESTAMP           TO WS-LAST-TIMESTAMP.               
032800     EVALUATE LPE-SEVERITY                                                
032900         WHEN 'CRITICAL'                                                  
033000             ADD 1                    TO WS-SEV-CRITICAL                  
033100                                          WS-ERROR-COUNT                  
033200         WHEN 'FATAL   '                                                  
033300             ADD 1                    TO WS-SEV-FATAL                     
033400                                          WS-ERROR-COUNT                  
033500         WHEN 'ERROR   '                                                  
033600             ADD 1                    TO WS-SEV-ERROR                     
033700                                          WS-ERROR-COUNT                  
033800         WHEN 'WARN    '                                                  
033900             ADD 1                    TO WS-SEV-WARN                      
034000                                          WS-WARNING-COUNT                
034100         WHEN 'INFO    '                                                  
034200             ADD 1                    TO WS-SEV-INFO                      
034300         WHEN 'DEBUG   '                                                  
034400             ADD 1                    TO WS-SEV-DEBUG                     
034500         WHEN OTHER                                                       
034600             ADD 1                    TO WS-SEV-INFO                      
034700     END-EVALUATE.                                                        
034800*---------------------------------------------------------------*         
034900 2200-ACCUMULATE-HOUR-BUCKET.                                             
035000*---------------------------------------------------------------*         
035100     IF  NOT LPE-TS-WAS-FOUND                                             
035200         GO TO 2200-EXIT.                                                 
035300     SET HOUR-SRCH-IX                 TO 1.                               
035400     SEARCH WS-HOUR-ENTRY                                                 
035500         VARYING HOUR-SRCH-IX                                             
035600         AT END                                                           
035700             PERFORM 2210-ADD-NEW-HOUR-BUCKET                             
035800         WHEN WS-HOUR-KEY(HOUR-SRCH-IX) = LPE-R-TS-DATE-HOUR              
035900             PERFORM 2220-ADD-TO-HOUR-BUCKET.                             
036000 2200-EXIT.                                                               
036100     EXIT.                                                                
036200*---------------------------------------------------------------*         
036300 2210-ADD-NEW-HOUR-BUCKET.                                                
036400*---------------------------------------------------------------*         
036500     IF  WS-HOUR-COUNT >= 744                                             
036600         GO TO 2210-EXIT.                                                 
036700     ADD 1                            TO WS-HOUR-COUNT.                   
036800     SET HOUR-SRCH-IX                 TO WS-HOUR-COUNT.                   
036900     MOVE LPE-R-TS-DATE-HOUR TO WS-HOUR-KEY(HOUR-SRCH-IX).                
037000     MOVE ZERO              TO WS-HOUR-TOTAL(HOUR-SRCH-IX)                
037100                                WS-HOUR-ERRORS(HOUR-SRCH-IX)              
037200                                WS-HOUR-WARNINGS(HOUR-SRCH-IX).           
037300     IF  LOGANAL-VERBOSE                                                  
037400         SET HOUR-PIECE-IX            TO HOUR-SRCH-IX                     
037500         DISPLAY 'LOGANAL - NEW HOUR BUCKET '                             
037600             WS-HOUR-PIECE-DATE(HOUR-PIECE-IX) ' '                        
037700             WS-HOUR-PIECE-HOUR(HOUR-PIECE-IX).                           
037800     PERFORM 2220-ADD-TO-HOUR-BUCKET.                                     
037900 2210-EXIT.                                                               
038000     EXIT.                                                                
038100*---------------------------------------------------------------*         
038200 2220-ADD-TO-HOUR-BUCKET.                                                 
038300*---------------------------------------------------------------*         
038400     ADD 1                      TO WS-HOUR-TOTAL(HOUR-SRCH-IX).           
038500     IF  LPE-SEVERITY = 'CRITICAL' OR 'FATAL   ' OR 'ERROR   '            
038600         ADD 1                  TO WS-HOUR-ERRORS(HOUR-SRCH-IX)           
038700     ELSE                                                                 
038800         IF  LPE-SEVERITY = 'WARN    '                                    
038900             ADD 1              TO WS-HOUR-WARNINGS(HOUR-SRCH-IX).        
039000*---------------------------------------------------------------*         
039100 2300-ACCUMULATE-IP-BUCKET.                                               
039200*---------------------------------------------------------------*         
039300     IF  LPE-IP-ADDR = SPACE                                              
039400         GO TO 2300-EXIT.                                                 
039500     SET IP-SRCH-IX                   TO 1.                               
039600     SEARCH WS-IP-ENTRY                                                   
039700         VARYING IP-SRCH-IX                                               
039800         AT END                                                           
039900             PERFORM 2310-ADD-NEW-IP-BUCKET                               
040000         WHEN WS-IP-KEY(IP-SRCH-IX) = LPE-IP-ADDR                         
040100             PERFORM 2320-ADD-TO-IP-BUCKET.                               
040200 2300-EXIT.                                                               
040300     EXIT.                                                                
040400*---------------------------------------------------------------*         
040500 2310-ADD-NEW-IP-BUCKET.                                                  
040600*---------------------------------------------------------------*         
040700     IF  WS-IP-COUNT-TOTAL >= 2000                                        
040800         GO TO 2310-EXIT.                                                 
040900     ADD 1                            TO WS-IP-COUNT-TOTAL.               
041000     SET IP-SRCH-IX                   TO WS-IP-COUNT-TOTAL.               
041100     MOVE LPE-IP-ADDR                  TO WS-IP-KEY(IP-SRCH-IX).          
041200     MOVE ZERO               TO WS-IP-COUNT(IP-SRCH-IX)                   
041300                                 WS-IP-ERRORS(IP-SRCH-IX)                 
041400                                 WS-IP-WARNINGS(IP-SRCH-IX).              
041500     PERFORM 2320-ADD-TO-IP-BUCKET.                                       
041600 2310-EXIT.                                                               
041700     EXIT.                                                                
041800*---------------------------------------------------------------*         
041900 2320-ADD-TO-IP-BUCKET.                                                   
042000*---------------------------------------------------------------*         
042100     ADD 1                      TO WS-IP-COUNT(IP-SRCH-IX).               
042200     IF  LPE-SEVERITY = 'CRITICAL' OR 'FATAL   ' OR 'ERROR   '            
042300         ADD 1                  TO WS-IP-ERRORS(IP-SRCH-IX)               
042400     ELSE                                                                 
042500         IF  LPE-SEVERITY = 'WARN    '                                    
042600             ADD 1              TO WS-IP-WARNINGS(IP-SRCH-IX).            
042700*---------------------------------------------------------------*         
042800 2400-ACCUMULATE-STATUS-BUCKET.                                           
042900*---------------------------------------------------------------*         
043000     IF  LPE-STATUS-CODE = ZERO                                           
043100         GO TO 2400-EXIT.                                                 
043200     SET STATUS-IX                   TO LPE-STATUS-CODE.                  
043300     ADD 1 TO WS-STATUS-COUNT(STATUS-IX).                                 
043400 2400-EXIT.                                                               
043500     EXIT.                                                                
043600*---------------------------------------------------------------*         
043700 2500-ACCUMULATE-ENDPOINT-BUCKET.                                         
043800*---------------------------------------------------------------*         
043900     IF  LPE-ENDPOINT = SPACE                                             
044000         GO TO 2500-EXIT.                                                 
044100     SET EP-SRCH-IX                   TO 1.                               
044200     SEARCH WS-ENDPOINT-ENTRY                                             
044300         VARYING EP-SRCH-IX                                               
044400         AT END                                                           
044500             PERFORM 2510-ADD-NEW-ENDPOINT-BUCKET                         
044600         WHEN WS-EP-KEY(EP-SRCH-IX) = LPE-ENDPOINT                        
044700             PERFORM 2520-ADD-TO-ENDPOINT-BUCKET.                         
044800 2500-EXIT.                                                               
044900     EXIT.                                                                
045000*---------------------------------------------------------------*         
045100 2510-ADD-NEW-ENDPOINT-BUCKET.                                            
045200*---------------------------------------------------------------*         
045300     IF  WS-EP-COUNT-TOTAL >= 2000                                        
045400         GO TO 2510-EXIT.                                                 
045500     ADD 1                            TO WS-EP-COUNT-TOTAL.               
045600     SET EP-SRCH-IX                   TO WS-EP-COUNT-TOTAL.               
045700     MOVE LPE-ENDPOINT                 TO WS-EP-KEY(EP-SRCH-IX).          
045800     MOVE ZERO              TO WS-EP-COUNT(EP-SRCH-IX)                    
045900                                WS-EP-ERRORS(EP-SRCH-IX).                 
046000     PERFORM 2520-ADD-TO-ENDPOINT-BUCKET.                                 
046100 2510-EXIT.                                                               
046200     EXIT.                                                                
046300*---------------------------------------------------------------*         
046400 2520-ADD-TO-ENDPOINT-BUCKET.                                             
046500*---------------------------------------------------------------*         
046600     ADD 1                      TO WS-EP-COUNT(EP-SRCH-IX).               
046700     IF  LPE-STATUS-CODE >= 400                                           
046800         ADD 1                  TO WS-EP-ERRORS(EP-SRCH-IX).              
046900*---------------------------------------------------------------*         
047000 2600-ACCUMULATE-FILE-BUCKET.                                             
047100*---------------------------------------------------------------*         
047200     SET FL-SRCH-IX                   TO 1.                               
047300     SEARCH WS-FILE-ENTRY                                                 
047400         VARYING FL-SRCH-IX                                               
047500         AT END                                                           
047600             PERFORM 2610-ADD-NEW-FILE-BUCKET                             
047700         WHEN WS-FILE-KEY(FL-SRCH-IX) = LPE-FILE-NAME                     
047800             PERFORM 2620-ADD-TO-FILE-BUCKET.                             
047900*---------------------------------------------------------------*         
048000 2610-ADD-NEW-FILE-BUCKET.                                                
048100*---------------------------------------------------------------*         
048200     IF  WS-FILE-COUNT-TOTAL >= 200                                       
048300         GO TO 2610-EXIT.                                                 
048400     ADD 1                            TO WS-FILE-COUNT-TOTAL.             
048500     SET FL-SRCH-IX                   TO WS-FILE-COUNT-TOTAL.             
048600     MOVE LPE-FILE-NAME                TO WS-FILE-KEY(FL-SRCH-IX).        
048700     MOVE ZERO             TO WS-FILE-ENTRIES(FL-SRCH-IX)                 
048800                               WS-FILE-ERRORS(FL-SRCH-IX)                 
048900                               WS-FILE-WARNINGS(FL-SRCH-IX).              
049000     PERFORM 2620-ADD-TO-FILE-BUCKET.                                     
049100 2610-EXIT.                                                               
049200     EXIT.                                                                
049300*---------------------------------------------------------------*         
049400 2620-ADD-TO-FILE-BUCKET.                                                 
049500*---------------------------------------------------------------*         
049600     ADD 1                      TO WS-FILE-ENTRIES(FL-SRCH-IX).           
049700     IF  LPE-SEVERITY = 'CRITICAL' OR 'FATAL   ' OR 'ERROR   '            
049800         ADD 1                  TO WS-FILE-ERRORS(FL-SRCH-IX)             
049900     ELSE                                                                 
050000         IF  LPE-SEVERITY = 'WARN    '                                    
050100             ADD 1              TO WS-FILE-WARNINGS(FL-SRCH-IX).          
050200*---------------------------------------------------------------*         
050300 2700-SELECT-MESSAGE.                                                     
050400*---------------------------------------------------------------*         
050500*    UP TO 50 ERROR-CLASS, THEN UP TO 25 WARN, THEN FILL WITH             
050600*    OTHERS, UP TO 100 TOTAL - TICKET HELP-0442.                          
050700*---------------------------------------------------------------*         
050800     IF  WS-MSG-COUNT >= 100                                              
050900         GO TO 2700-EXIT.                                                 
051000     EVALUATE TRUE                                                        
051100         WHEN (LPE-SEVERITY = 'CRITICAL' OR 'FATAL   '                    
051200                            OR 'ERROR   ')                                
051300              AND WS-MSG-ERROR-COUNT-SAVED < 50                           
051400             ADD 1                TO WS-MSG-ERROR-COUNT-SAVED             
051500             PERFORM 2710-SAVE-MESSAGE-ENTRY                              
051600         WHEN LPE-SEVERITY = 'WARN    '                                   
051700              AND WS-MSG-WARN-COUNT-SAVED < 25                            
051800             ADD 1                TO WS-MSG-WARN-COUNT-SAVED              
051900             PERFORM 2710-SAVE-MESSAGE-ENTRY                              
052000         WHEN LPE-SEVERITY NOT = 'CRITICAL' AND NOT = 'FATAL   '          
052100              AND NOT = 'ERROR   ' AND NOT = 'WARN    '                   
052200             PERFORM 2710-SAVE-MESSAGE-ENTRY                              
052300     END-EVALUATE.                                                        
052400 2700-EXIT.                                                               
052500     EXIT.                                                                
052600*---------------------------------------------------------------*         
052700 2710-SAVE-MESSAGE-ENTRY.                                                 
052800*---------------------------------------------------------------*         
052900     IF  WS-MSG-COUNT >= 100                                              
053000         GO TO 2710-EXIT.                                                 
053100     ADD 1                            TO WS-MSG-COUNT.                    
053200     SET MSG-IX                       TO WS-MSG-COUNT.                    
053300     MOVE LOG-PARSED-ENTRY             TO WS-MSG-ENTRY(MSG-IX).           
053400 2710-EXIT.                                                               
053500     EXIT.                                                                
053600*---------------------------------------------------------------*         
053700 3800-COMPUTE-SUMMARY-NUMBERS.                                            
053800*---------------------------------------------------------------*         
053900     MOVE WS-PARSED-ENTRIES           TO WS-3810-VALUE.                   
054000     MOVE WS-TOTAL-ENTRIES            TO WS-3810-TOTAL.                   
054100     PERFORM 3810-COMPUTE-PERCENT.                                        
054200     MOVE WS-3810-RESULT              TO WS-PARSE-RATE.                   
054300*---------------------------------------------------------------*         
054400 3810-COMPUTE-PERCENT.                                                    
054500*---------------------------------------------------------------*         
054600*    value / total X 100, ROUNDED HALF-UP TO 1 DECIMAL, ZERO              
054700*    WHEN THE DIVISOR IS ZERO - EVERY PERCENTAGE IN THIS RUN              
054800*    UNIT GOES THROUGH HERE.                                              
054900*---------------------------------------------------------------*         
055000     IF  WS-3810-TOTAL = ZERO                                             
055100         MOVE ZERO                   TO WS-3810-RESULT                    
055200         GO TO 3810-EXIT.                                                 
055300     COMPUTE WS-3810-RESULT ROUNDED =                                     
055400         WS-3810-VALUE / WS-3810-TOTAL * 100.                             
055500 3810-EXIT.                                                               
055600     EXIT.                                                                
055700*---------------------------------------------------------------*         
055800 4000-RANK-TOP-IPS.                                                       
055900*---------------------------------------------------------------*         
056000     SORT SORT-IP-WORK                                                    
056100         ON DESCENDING KEY SIP-COUNT-DESC                                 
056200         ON ASCENDING  KEY SIP-SEQUENCE                                   
056300         INPUT PROCEDURE  4010-FEED-SORT-IP-WORK                          
056400         OUTPUT PROCEDURE 4020-TAKE-SORT-IP-WORK.                         
056500*---------------------------------------------------------------*         
056600 4010-FEED-SORT-IP-WORK.                                                  
056700*---------------------------------------------------------------*         
056800     SET IP-IX                        TO 1.                               
056900     PERFORM 4011-RELEASE-ONE-IP                                          
057000         VARYING IP-IX FROM 1 BY 1                                        
057100         UNTIL IP-IX > WS-IP-COUNT-TOTAL.                                 
057200*---------------------------------------------------------------*         
057300 4011-RELEASE-ONE-IP.                                                     
057400*---------------------------------------------------------------*         
057500     MOVE WS-IP-COUNT(IP-IX)          TO SIP-COUNT-DESC.                  
057600     SET IX                            TO IP-IX.                          
057700     MOVE IX                           TO SIP-SEQUENCE.                   
057800     MOVE WS-IP-KEY(IP-IX)             TO SIP-ADDR.                       
057900     MOVE WS-IP-ERRORS(IP-IX)          TO SIP-ERRORS.                     
058000     MOVE WS-IP-WARNINGS(IP-IX)        TO SIP-WARNINGS.                   
058100     RELEASE SORT-IP-RECORD.                                              
058200*---------------------------------------------------------------*         
058300 4020-TAKE-SORT-IP-WORK.                                                  
058400*---------------------------------------------------------------*         
058500     MOVE ZERO                         TO WS-IP-COUNT-TOTAL.              
058600     MOVE 'N'                          TO SORT-EOF-SW.                    
058700     PERFORM 4021-RETURN-ONE-IP                                           
058800         UNTIL SORT-AT-END OR WS-IP-COUNT-TOTAL >= 20.                    
058900*---------------------------------------------------------------*         
059000 4021-RETURN-ONE-IP.                                                      
059100*---------------------------------------------------------------*         
059200     RETURN SORT-IP-WORK                                                  
059300         AT END                                                           
059400             MOVE 'Y'                  TO SORT-EOF-SW                     
059500             GO TO 4021-EXIT.                                             
059600     ADD 1                              TO WS-IP-COUNT-TOTAL.             
059700     SET IP-IX                          TO WS-IP-COUNT-TOTAL.             
059800     MOVE SIP-ADDR                      TO WS-IP-KEY(IP-IX).              
059900     MOVE SIP-COUNT-DESC                TO WS-IP-COUNT(IP-IX).            
060000     MOVE SIP-ERRORS                    TO WS-IP-ERRORS(IP-IX).           
060100     MOVE SIP-WARNINGS                  TO WS-IP-WARNINGS(IP-IX).         
060200 4021-EXIT.                                                               
060300     EXIT.                                                                
060400*---------------------------------------------------------------*         
060500 4100-RANK-TOP-ENDPOINTS.                                                 
060600*---------------------------------------------------------------*         
060700     SORT SORT-EP-WORK                                                    
060800         ON DESCENDING KEY SEP-COUNT-DESC                                 
060900         ON ASCENDING  KEY SEP-SEQUENCE                                   
061000         INPUT PROCEDURE  4110-FEED-SORT-EP-WORK                          
061100         OUTPUT PROCEDURE 4120-TAKE-SORT-EP-WORK.                         
061200*---------------------------------------------------------------*         
061300 4110-FEED-SORT-EP-WORK.                                                  
061400*---------------------------------------------------------------*         
061500     PERFORM 4111-RELEASE-ONE-ENDPOINT                                    
061600         VARYING EP-IX FROM 1 BY 1                                        
061700         UNTIL EP-IX > WS-EP-COUNT-TOTAL.                                 
061800*---------------------------------------------------------------*         
061900 4111-RELEASE-ONE-ENDPOINT.                                               
062000*---------------------------------------------------------------*         
062100     MOVE WS-EP-COUNT(EP-IX)          TO SEP-COUNT-DESC.                  
062200     SET IX2                           TO EP-IX.                          
062300     MOVE IX2                          TO SEP-SEQUENCE.                   
062400     MOVE WS-EP-KEY(EP-IX)             TO SEP-ENDPOINT.                   
062500     MOVE WS-EP-ERRORS(EP-IX)          TO SEP-ERRORS.                     
062600     RELEASE SORT-EP-RECORD.                                              
062700*---------------------------------------------------------------*         
062800 4120-TAKE-SORT-EP-WORK.                                                  
062900*---------------------------------------------------------------*         
063000     MOVE ZERO                         TO WS-EP-COUNT-TOTAL.              
063100     MOVE 'N'                          TO SORT-EOF-SW.                    
063200     PERFORM 4121-RETURN-ONE-ENDPOINT                                     
063300         UNTIL SORT-AT-END OR WS-EP-COUNT-TOTAL >= 20.                    
063400*---------------------------------------------------------------*         
063500 4121-RETURN-ONE-ENDPOINT.                                                
063600*---------------------------------------------------------------*         
063700     RETURN SORT-EP-WORK                                                  
063800         AT END                                                           
063900             MOVE 'Y'                  TO SORT-EOF-SW                     
064000             GO TO 4121-EXIT.                                             
064100     ADD 1                              TO WS-EP-COUNT-TOTAL.             
064200     SET EP-IX                          TO WS-EP-COUNT-TOTAL.             
064300     MOVE SEP-ENDPOINT                  TO WS-EP-KEY(EP-IX).              
064400     MOVE SEP-COUNT-DESC                TO WS-EP-COUNT(EP-IX).            
064500     MOVE SEP-ERRORS                    TO WS-EP-ERRORS(EP-IX).           
064600 4121-EXIT.                                                               
064700     EXIT.                                                                
064800*---------------------------------------------------------------*         
064900 4200-RESEQUENCE-MESSAGES.                                                
065000*---------------------------------------------------------------*         
065100*    SELECTION IS ALREADY IN ERROR/WARN/OTHER PRIORITY ORDER              
065200*    (INPUT ORDER WITHIN EACH BAND); THE STANDARD CALLS FOR THE           
065250*    FINAL SET TO COME OUT BY (FILE NAME, LINE NUMBER) - A SIMPLE         
065400*    BUBBLE PASS OVER THE SMALL IN-MEMORY TABLE, SAME AS THE              
065500*    RANKING SORTS BUT NOT WORTH A WHOLE SORT VERB FOR 100 ROWS.          
065600*---------------------------------------------------------------*         
065700     IF  WS-MSG-COUNT < 2                                                 
065800         GO TO 4200-EXIT.                                                 
065900     PERFORM 4210-BUBBLE-ONE-PASS                                         
066000         VARYING IX FROM 1 BY 1                                           
066100         UNTIL IX >= WS-MSG-COUNT.                                        
066200 4200-EXIT.                                                               
066300     EXIT.                                                                
066400*---------------------------------------------------------------*         
066500 4300-RESEQUENCE-HOURS.                                                   
066600*---------------------------------------------------------------*         
066700*    TICKET HELP-1742 - HOUR BUCKETS ARE BUILT IN FIRST-SEEN              
066800*    ORDER BY 2200 ABOVE; A SECOND INPUT FILE APPENDED TO THE             
066900*    SAME PARSEXT RUN CAN LAND ITS HOURS OUT OF SEQUENCE, SO              
067000*    RESEQUENCE ASCENDING BY WS-HOUR-KEY BEFORE TLRPT AND THE             
067100*    ERROR-SPIKE FINDING WALK THE TABLE - SAME BUBBLE PASS AS             
067200*    4200 ABOVE, TOO SMALL A TABLE TO BOTHER WITH A SORT VERB.            
067300*---------------------------------------------------------------*         
067400     IF  WS-HOUR-COUNT < 2                                                
067500         GO TO 4300-EXIT.                                                 
067600     PERFORM 4310-BUBBLE-ONE-HOUR-PASS                                    
067700         VARYING IX FROM 1 BY 1                                           
067800         UNTIL IX >= WS-HOUR-COUNT.                                       
067900 4300-EXIT.                                                               
068000     EXIT.                                                                
068100*---------------------------------------------------------------*         
068200 4310-BUBBLE-ONE-HOUR-PASS.                                               
068300*---------------------------------------------------------------*         
068400     PERFORM 4320-BUBBLE-ONE-HOUR-COMPARE                                 
068500         VARYING IX2 FROM 1 BY 1                                          
068600         UNTIL IX2 >= WS-HOUR-COUNT.                                      
068700*---------------------------------------------------------------*         
068800 4320-BUBBLE-ONE-HOUR-COMPARE.                                            
068900*---------------------------------------------------------------*         
069000     SET HOUR-IX                      TO IX2.                             
069100     IF  WS-HOUR-KEY(IX2) > WS-HOUR-KEY(IX2 + 1)                          
069200         PERFORM 4330-SWAP-HOUR-ENTRIES.                                  
069300*---------------------------------------------------------------*         
069400 4330-SWAP-HOUR-ENTRIES.                                                  
069500*---------------------------------------------------------------*         
069600     MOVE WS-HOUR-ENTRY(IX2)           TO WS-HOUR-ENTRY-HOLD.             
069700     MOVE WS-HOUR-ENTRY(IX2 + 1)       TO WS-HOUR-ENTRY(IX2).             
069800     MOVE WS-HOUR-ENTRY-HOLD           TO WS-HOUR-ENTRY(IX2 + 1).         
069900*---------------------------------------------------------------*         
070000 4400-RESEQUENCE-FILES.                                                   
070100*---------------------------------------------------------------*         
070200*    TICKET HELP-1742 - SAME FIX AS 4300 ABOVE, FOR THE FILES-            
070300*    ANALYZED TABLE - FLRPT IS SUPPOSED TO COME OUT BY FILE               
070400*    NAME, NOT BY WHICHEVER FILE LOGANAL HAPPENED TO SEE FIRST.           
070500*---------------------------------------------------------------*         
070600     IF  WS-FILE-COUNT-TOTAL < 2                                          
070700         GO TO 4400-EXIT.                                                 
070800     PERFORM 4410-BUBBLE-ONE-FILE-PASS                                    
070900         VARYING IX FROM 1 BY 1                                           
071000         UNTIL IX >= WS-FILE-COUNT-TOTAL.                                 
071100 4400-EXIT.                                                               
071200     EXIT.                                                                
071300*---------------------------------------------------------------*         
071400 4410-BUBBLE-ONE-FILE-PASS.                                               
071500*---------------------------------------------------------------*         
071600     PERFORM 4420-BUBBLE-ONE-FILE-COMPARE                                 
071700         VARYING IX2 FROM 1 BY 1                                          
071800         UNTIL IX2 >= WS-FILE-COUNT-TOTAL.                                
071900*---------------------------------------------------------------*         
072000 4420-BUBBLE-ONE-FILE-COMPARE.                                            
072100*---------------------------------------------------------------*         
072200     SET FL-IX                        TO IX2.                             
072300     IF  WS-FILE-KEY(IX2) > WS-FILE-KEY(IX2 + 1)                          
072400         PERFORM 4430-SWAP-FILE-ENTRIES.                                  
072500*---------------------------------------------------------------*         
072600 4430-SWAP-FILE-ENTRIES.                                                  
072700*---------------------------------------------------------------*         
072800     MOVE WS-FILE-ENTRY(IX2)           TO WS-FILE-ENTRY-HOLD.             
072900     MOVE WS-FILE-ENTRY(IX2 + 1)       TO WS-FILE-ENTRY(IX2).             
073000     MOVE WS-FILE-ENTRY-HOLD           TO WS-FILE-ENTRY(IX2 + 1).         
073100*---------------------------------------------------------------*         
073200 4210-BUBBLE-ONE-PASS.                                                    
073300*---------------------------------------------------------------*         
073400     PERFORM 4220-BUBBLE-ONE-COMPARE                                      
073500         VARYING IX2 FROM 1 BY 1                                          
073600         UNTIL IX2 >= WS-MSG-COUNT.                                       
073700*---------------------------------------------------------------*         
073800 4220-BUBBLE-ONE-COMPARE.                                                 
073900*---------------------------------------------------------------*         
074000     SET MSG-IX                        TO IX2.                            
074100     IF  WS-MSG-FILE(IX2) > WS-MSG-FILE(IX2 + 1)                          
074200          OR (WS-MSG-FILE(IX2) = WS-MSG-FILE(IX2 + 1)                     
074300               AND WS-MSG-LINE(IX2) > WS-MSG-LINE(IX2 + 1))               
074400         PERFORM 4230-SWAP-MESSAGE-ENTRIES.                               
074500*---------------------------------------------------------------*         
074600 4230-SWAP-MESSAGE-ENTRIES.                                               
074700*---------------------------------------------------------------*         
074800     MOVE WS-MSG-ENTRY(IX2)             TO WS-MSG-ENTRY-HOLD.             
074900     MOVE WS-MSG-ENTRY(IX2 + 1)         TO WS-MSG-ENTRY(IX2).             
075000     MOVE WS-MSG-ENTRY-HOLD             TO WS-MSG-ENTRY(IX2 + 1).         
075100*---------------------------------------------------------------*         
075200 5000-EVALUATE-FINDINGS.                                                  
075300*---------------------------------------------------------------*         
075400     PERFORM 5100-FINDING-ERROR-RATE.                                     
075500     PERFORM 5200-FINDING-ERROR-SPIKE.                                    
075600     PERFORM 5300-FINDING-SUSPICIOUS-IP.                                  
075700     PERFORM 5400-FINDING-SERVER-ERRORS.                                  
075800     PERFORM 5500-FINDING-LOW-PARSE-RATE.                                 
075900     IF  NOT A-FINDING-HAS-FIRED                                          
076000         PERFORM 5600-FINDING-NONE-FOUND.                                 
076100*---------------------------------------------------------------*         
076200 5100-FINDING-ERROR-RATE.                                                 
076300*---------------------------------------------------------------*         
076400     MOVE WS-ERROR-COUNT                TO WS-3810-VALUE.                 
076500     MOVE WS-TOTAL-ENTRIES              TO WS-3810-TOTAL.                 
076600     PERFORM 3810-COMPUTE-PERCENT.                                        
076700     MOVE WS-3810-RESULT                 TO WS-ERROR-PERCENT.             
076800     IF  WS-ERROR-PERCENT > 10.0                                          
076900         MOVE 'high  '                  TO WS-FND-SEVERITY                
077000         MOVE 'High Error Rate'          TO WS-FND-TITLE                  
077100         PERFORM 5110-BUILD-ERROR-RATE-DESC                               
077200         PERFORM 5900-WRITE-FINDING-ROW                                   
077300     ELSE                                                                 
077400         IF  WS-ERROR-PERCENT > 5.0                                       
077500             MOVE 'medium'               TO WS-FND-SEVERITY               
077600             MOVE 'Elevated Error Rate'  TO WS-FND-TITLE                  
077700             PERFORM 5110-BUILD-ERROR-RATE-DESC                           
077800             PERFORM 5900-WRITE-FINDING-ROW.                              
077900*---------------------------------------------------------------*         
078000 5110-BUILD-ERROR-RATE-DESC.                                              
078100*---------------------------------------------------------------*         
078200     MOVE WS-ERROR-PERCENT              TO WS-EDIT-NUMBER-1D.             
078300     STRING                                                               
078400         'ERROR-CLASS ENTRIES ARE ' DELIMITED BY SIZE                     
078500         WS-EDIT-NUMBER-1D             DELIMITED BY SIZE                  
078600         '% OF ALL ENTRIES ANALYZED.' DELIMITED BY SIZE                   
078700         INTO WS-FND-DESCRIPTION.                                         
078800*---------------------------------------------------------------*         
078900 5200-FINDING-ERROR-SPIKE.                                                
079000*---------------------------------------------------------------*         
079100     IF  WS-HOUR-COUNT < 2                                                
079200         GO TO 5200-EXIT.                                                 
079300     MOVE ZERO                          TO WS-SERVER-ERROR-COUNT.         
079400     PERFORM 5210-TOTAL-HOUR-ERRORS                                       
079500         VARYING HOUR-IX FROM 1 BY 1                                      
079600         UNTIL HOUR-IX > WS-HOUR-COUNT.                                   
079700     COMPUTE WS-AVG-ERRORS-PER-HOUR =                                     
079800         WS-SERVER-ERROR-COUNT / WS-HOUR-COUNT.                           
079900     COMPUTE WS-THRESHOLD-VALUE = WS-AVG-ERRORS-PER-HOUR * 3.             
080000     SET HOUR-IX                        TO 1.                             
080100     SET WS-BEST-IX                     TO 0.                             
080200     PERFORM 5220-TEST-ONE-HOUR-FOR-SPIKE                                 
080300         VARYING HOUR-IX FROM 1 BY 1                                      
080400         UNTIL HOUR-IX > WS-HOUR-COUNT OR WS-BEST-IX NOT = 0.             
080500     IF  WS-BEST-IX NOT = 0                                               
080600         MOVE 'medium'                   TO WS-FND-SEVERITY               
080700         MOVE 'Error Spike Detected'      TO WS-FND-TITLE                 
080800         PERFORM 5230-BUILD-ERROR-SPIKE-DESC                              
080900         PERFORM 5900-WRITE-FINDING-ROW.                                  
081000 5200-EXIT.                                                               
081100     EXIT.                                                                
081200*---------------------------------------------------------------*         
081300 5210-TOTAL-HOUR-ERRORS.                                                  
081400*---------------------------------------------------------------*         
081500     ADD WS-HOUR-ERRORS(HOUR-IX)         TO WS-SERVER-ERROR-COUNT.        
081600*---------------------------------------------------------------*         
081700 5220-TEST-ONE-HOUR-FOR-SPIKE.                                            
081800*---------------------------------------------------------------*         
081900     IF  WS-HOUR-ERRORS(HOUR-IX) > WS-THRESHOLD-VALUE                     
082000          AND WS-HOUR-ERRORS(HOUR-IX) > 5                                 
082100         SET WS-BEST-IX                  TO HOUR-IX.                      
082200*---------------------------------------------------------------*         
082300 5230-BUILD-ERROR-SPIKE-DESC.                                             
082400*---------------------------------------------------------------*         
082500     MOVE WS-HOUR-ERRORS(WS-BEST-IX)      TO WS-EDIT-NUMBER.              
082600     STRING                                                               
082700         'HOUR '          DELIMITED BY SIZE                               
082800         WS-HOUR-KEY(WS-BEST-IX) DELIMITED BY SIZE                        
082900         ' HAD '          DELIMITED BY SIZE                               
083000         WS-EDIT-NUMBER   DELIMITED BY SIZE                               
083100         ' ERRORS, WELL ABOVE THE RUN AVERAGE.' DELIMITED BY SIZE         
083200         INTO WS-FND-DESCRIPTION.                                         
083300*---------------------------------------------------------------*         
083400 5300-FINDING-SUSPICIOUS-IP.                                              
083500*---------------------------------------------------------------*         
083600*    TICKET HELP-0118 - TOP FIVE ONLY, NOT THE WHOLE IP TABLE.            
083700*---------------------------------------------------------------*         
083800     PERFORM 5310-TEST-ONE-TOP-IP                                         
083900         VARYING IP-IX FROM 1 BY 1                                        
084000         UNTIL IP-IX > 5 OR IP-IX > WS-IP-COUNT-TOTAL.                    
084100*---------------------------------------------------------------*         
084200 5310-TEST-ONE-TOP-IP.                                                    
084300*---------------------------------------------------------------*         
084400* 03/04/16 J RIVAS TICKET HELP-1798 - RATIO WAS ROUNDED TO TWO            
084500*    PLACES BEFORE THE > 0.50 TEST, SO A HIGH-50X RATIO COULD             
084600*    ROUND DOWN AND MISS THE FINDING.  TEST THE EXACT COUNTS              
084700*    WITH CROSS-MULTIPLICATION; KEEP THE RATIO FIELD FOR RECORD.          
084800     IF  WS-IP-COUNT(IP-IX) <= 10                                         
084900         GO TO 5310-EXIT.                                                 
085000     COMPUTE WS-IP-ERROR-RATIO ROUNDED =                                  
085100         WS-IP-ERRORS(IP-IX) / WS-IP-COUNT(IP-IX).                        
085200     IF  WS-IP-ERRORS(IP-IX) * 2 > WS-IP-COUNT(IP-IX)                     
085300         MOVE 'medium'                   TO WS-FND-SEVERITY               
085400         MOVE 'Suspicious IP Activity'     TO WS-FND-TITLE                
085500         PERFORM 5320-BUILD-SUSPICIOUS-IP-DESC                            
085600         PERFORM 5900-WRITE-FINDING-ROW.                                  
085700 5310-EXIT.                                                               
085800     EXIT.                                                                
085900*---------------------------------------------------------------*         
086000 5320-BUILD-SUSPICIOUS-IP-DESC.                                           
086100*---------------------------------------------------------------*         
086200     MOVE WS-IP-COUNT(IP-IX)              TO WS-EDIT-NUMBER.              
086300     STRING                                                               
086400         'IP '              DELIMITED BY SIZE                             
086500         WS-IP-KEY(IP-IX)   DELIMITED BY SIZE                             
086600         ' MADE '           DELIMITED BY SIZE                             
086700         WS-EDIT-NUMBER     DELIMITED BY SIZE                             
086800         ' REQUESTS WITH AN ELEVATED ERROR RATIO.'                        
086900                            DELIMITED BY SIZE                             
087000         INTO WS-FND-DESCRIPTION.                                         
087100*---------------------------------------------------------------*         
087200 5400-FINDING-SERVER-ERRORS.                                              
087300*---------------------------------------------------------------*         
087400     MOVE ZERO TO WS-SERVER-ERROR-COUNT.                                  
087500     PERFORM 5410-TOTAL-ONE-STATUS-CODE                                   
087600         VARYING STATUS-IX FROM 500 BY 1                                  
087700         UNTIL STATUS-IX > 599.                                           
087800     IF  WS-SERVER-ERROR-COUNT = ZERO                                     
087900         GO TO 5400-EXIT.                                                 
088000     IF  WS-SERVER-ERROR-COUNT > 50                                       
088100         MOVE 'high  '                     TO WS-FND-SEVERITY             
088200     ELSE                                                                 
088300         MOVE 'medium'                      TO WS-FND-SEVERITY.           
088400     MOVE 'Server Errors Present'            TO WS-FND-TITLE.             
088500     PERFORM 5420-BUILD-SERVER-ERRORS-DESC.                               
088600     PERFORM 5900-WRITE-FINDING-ROW.                                      
088700 5400-EXIT.                                                               
088800     EXIT.                                                                
088900*---------------------------------------------------------------*         
089000 5410-TOTAL-ONE-STATUS-CODE.                                              
089100*---------------------------------------------------------------*         
089200     ADD WS-STATUS-COUNT(STATUS-IX) TO WS-SERVER-ERROR-COUNT.             
089300*---------------------------------------------------------------*         
089400 5420-BUILD-SERVER-ERRORS-DESC.                                           
089500*---------------------------------------------------------------*         
089600     MOVE WS-SERVER-ERROR-COUNT             TO WS-EDIT-NUMBER.            
089700     STRING                                                               
089800         WS-EDIT-NUMBER       DELIMITED BY SIZE                           
089900         ' RESPONSES CAME BACK WITH A 5XX STATUS CODE.'                   
090000                              DELIMITED BY SIZE                           
090100         INTO WS-FND-DESCRIPTION.                                         
090200*---------------------------------------------------------------*         
090300 5500-FINDING-LOW-PARSE-RATE.                                             
090400*---------------------------------------------------------------*         
090500     IF  WS-PARSE-RATE < 70.0                                             
090600         MOVE 'low   '                      TO WS-FND-SEVERITY            
090700         MOVE 'Low Parse Rate'                TO WS-FND-TITLE             
090800         PERFORM 5510-BUILD-LOW-PARSE-DESC                                
090900         PERFORM 5900-WRITE-FINDING-ROW.                                  
091000*---------------------------------------------------------------*         
091100 5510-BUILD-LOW-PARSE-DESC.                                               
091200*---------------------------------------------------------------*         
091300     MOVE WS-PARSE-RATE                     TO WS-EDIT-NUMBER-1D.         
091400     STRING                                                               
091500         'ONLY '           DELIMITED BY SIZE                              
091600         WS-EDIT-NUMBER-1D DELIMITED BY SIZE                              
091700         '% OF LINES COULD BE TIMESTAMPED.' DELIMITED BY SIZE             
091800         INTO WS-FND-DESCRIPTION.                                         
091900*---------------------------------------------------------------*         
092000 5600-FINDING-NONE-FOUND.                                                 
092100*---------------------------------------------------------------*         
092200     MOVE 'info  '                           TO WS-FND-SEVERITY.          
092300     MOVE 'No Significant Issues Detected'     TO WS-FND-TITLE.           
092400     MOVE 'THE RUN COMPLETED WITHOUT TRIPPING ANY OF THE'                 
092500      & ' STANDARD FINDING THRESHOLDS.'     TO WS-FND-DESCRIPTION.        
092600     PERFORM 5900-WRITE-FINDING-ROW.                                      
092700*---------------------------------------------------------------*         
092800 5900-WRITE-FINDING-ROW.                                                  
092900*---------------------------------------------------------------*         
093000     SET A-FINDING-HAS-FIRED                 TO TRUE.                     
093100     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
093200     MOVE 'FD'                                TO LAE-REC-TYPE.            
093300     MOVE WS-FND-SEVERITY                     TO LAE-FD-SEVERITY.         
093400     MOVE WS-FND-TITLE                        TO LAE-FD-TITLE.            
093500     MOVE WS-FND-DESCRIPTION TO LAE-FD-DESCRIPTION.                       
093600     WRITE LOG-ANALYSIS-EXTRACT.                                          
093700*---------------------------------------------------------------*         
093800 6000-WRITE-SUMMARY-EXTRACT.                                              
093900*---------------------------------------------------------------*         
094000     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
094100     MOVE 'SM'                                TO LAE-REC-TYPE.            
094200     MOVE 'TOTAL ENTRIES          '            TO LAE-SUM-METRIC.         
094300     MOVE WS-TOTAL-ENTRIES                     TO WS-EDIT-NUMBER.         
094400     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
094500     WRITE LOG-ANALYSIS-EXTRACT.                                          
094600     MOVE 'PARSED ENTRIES         '            TO LAE-SUM-METRIC.         
094700     MOVE WS-PARSED-ENTRIES                    TO WS-EDIT-NUMBER.         
094800     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
094900     WRITE LOG-ANALYSIS-EXTRACT.                                          
095000     MOVE 'PARSE RATE             '            TO LAE-SUM-METRIC.         
095100     MOVE WS-PARSE-RATE TO WS-EDIT-NUMBER-1D.                             
095200     MOVE WS-EDIT-NUMBER-1D                     TO LAE-SUM-VALUE.         
095300     WRITE LOG-ANALYSIS-EXTRACT.                                          
095400     MOVE 'TIME RANGE START       '            TO LAE-SUM-METRIC.         
095500     MOVE WS-FIRST-TIMESTAMP                   TO LAE-SUM-VALUE.          
095600     WRITE LOG-ANALYSIS-EXTRACT.                                          
095700     MOVE 'TIME RANGE END         '            TO LAE-SUM-METRIC.         
095800     MOVE WS-LAST-TIMESTAMP                    TO LAE-SUM-VALUE.          
095900     WRITE LOG-ANALYSIS-EXTRACT.                                          
096000     MOVE 'ERROR COUNT            '            TO LAE-SUM-METRIC.         
096100     MOVE WS-ERROR-COUNT                       TO WS-EDIT-NUMBER.         
096200     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
096300     WRITE LOG-ANALYSIS-EXTRACT.                                          
096400     MOVE 'WARNING COUNT          '            TO LAE-SUM-METRIC.         
096500     MOVE WS-WARNING-COUNT                     TO WS-EDIT-NUMBER.         
096600     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
096700     WRITE LOG-ANALYSIS-EXTRACT.                                          
096800     MOVE 'UNIQUE IPS             '            TO LAE-SUM-METRIC.         
096900     MOVE WS-IP-COUNT-TOTAL                    TO WS-EDIT-NUMBER.         
097000     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
097100     WRITE LOG-ANALYSIS-EXTRACT.                                          
097200     MOVE 'UNIQUE ENDPOINTS       '            TO LAE-SUM-METRIC.         
097300     MOVE WS-EP-COUNT-TOTAL                    TO WS-EDIT-NUMBER.         
097400     MOVE WS-EDIT-NUMBER                       TO LAE-SUM-VALUE.          
097500     WRITE LOG-ANALYSIS-EXTRACT.                                          
097600*---------------------------------------------------------------*         
097700 6100-WRITE-SEVERITY-EXTRACT.                                             
097800*---------------------------------------------------------------*         
097900     PERFORM 6110-WRITE-ONE-SEVERITY-ROW                                  
098000         VARYING SEV-IX FROM 1 BY 1                                       
098100         UNTIL SEV-IX > 6.                                                
098200*---------------------------------------------------------------*         
098300 6110-WRITE-ONE-SEVERITY-ROW.                                             
098400*---------------------------------------------------------------*         
098500     SET SEV-NAME-IX                          TO SEV-IX.                  
098600     MOVE WS-SEV-ENTRY(SEV-IX)                 TO WS-3810-VALUE.          
098700     MOVE WS-TOTAL-ENTRIES                     TO WS-3810-TOTAL.          
098800     PERFORM 3810-COMPUTE-PERCENT.                                        
098900     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
099000     MOVE 'SV'                                 TO LAE-REC-TYPE.           
099100     MOVE WS-SEV-NAME-ENTRY(SEV-NAME-IX)        TO LAE-SEV-NAME.          
099200     MOVE WS-SEV-ENTRY(SEV-IX)                  TO LAE-SEV-COUNT.         
099300     MOVE WS-3810-RESULT TO LAE-SEV-PERCENT.                              
099400     WRITE LOG-ANALYSIS-EXTRACT.                                          
099500*---------------------------------------------------------------*         
099600* TICKET HELP-1805 - 6200/6300 WRITE THE TOP-IP AND TOP-                  
099700*    ENDPOINT ROWS BUILT BY 4000/4100 ABOVE; THESE WERE BEING             
099800*    RANKED BUT NEVER HANDED OFF TO ANALEXT BEFORE THIS RELEASE.          
099900*---------------------------------------------------------------*         
100000 6200-WRITE-TOP-IP-EXTRACT.                                               
100100*---------------------------------------------------------------*         
100200     PERFORM 6210-WRITE-ONE-TOP-IP-ROW                                    
100300         VARYING IP-IX FROM 1 BY 1                                        
100400         UNTIL IP-IX > WS-IP-COUNT-TOTAL.                                 
100500*---------------------------------------------------------------*         
100600 6210-WRITE-ONE-TOP-IP-ROW.                                               
100700*---------------------------------------------------------------*         
100800     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
100900     MOVE 'IP'                                 TO LAE-REC-TYPE.           
101000     MOVE WS-IP-KEY(IP-IX)                     TO LAE-IP-ADDR.            
101100     MOVE WS-IP-COUNT(IP-IX)                   TO LAE-IP-COUNT.           
101200     MOVE WS-IP-ERRORS(IP-IX)                  TO LAE-IP-ERRORS.          
101300     MOVE WS-IP-WARNINGS(IP-IX)                TO LAE-IP-WARNINGS.        
101400     WRITE LOG-ANALYSIS-EXTRACT.                                          
101500*---------------------------------------------------------------*         
101600 6300-WRITE-TOP-ENDPOINT-EXTRACT.                                         
101700*---------------------------------------------------------------*         
101800     PERFORM 6310-WRITE-ONE-TOP-ENDPOINT-ROW                              
101900         VARYING EP-IX FROM 1 BY 1                                        
102000         UNTIL EP-IX > WS-EP-COUNT-TOTAL.                                 
102100*---------------------------------------------------------------*         
102200 6310-WRITE-ONE-TOP-ENDPOINT-ROW.                                         
102300*---------------------------------------------------------------*         
102400     MOVE WS-EP-ERRORS(EP-IX)                  TO WS-3810-VALUE.          
102500     MOVE WS-EP-COUNT(EP-IX)                   TO WS-3810-TOTAL.          
102600     PERFORM 3810-COMPUTE-PERCENT.                                        
102700     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
102800     MOVE 'EP'                                 TO LAE-REC-TYPE.           
102900     MOVE WS-EP-KEY(EP-IX)                     TO LAE-EP-ENDPOINT.        
103000     MOVE WS-EP-COUNT(EP-IX)                   TO LAE-EP-COUNT.           
103100     MOVE WS-EP-ERRORS(EP-IX)                  TO LAE-EP-ERRORS.          
103200     MOVE WS-3810-RESULT                  TO LAE-EP-ERROR-RATE.           
103300     WRITE LOG-ANALYSIS-EXTRACT.                                          
103400*---------------------------------------------------------------*         
103500 6400-WRITE-TIMELINE-EXTRACT.                                             
103600*---------------------------------------------------------------*         
103700     PERFORM 6410-WRITE-ONE-TIMELINE-ROW                                  
103800         VARYING HOUR-IX FROM 1 BY 1                                      
103900         UNTIL HOUR-IX > WS-HOUR-COUNT.                                   
104000*---------------------------------------------------------------*         
104100 6410-WRITE-ONE-TIMELINE-ROW.                                             
104200*---------------------------------------------------------------*         
104300     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
104400     MOVE 'TL'                                 TO LAE-REC-TYPE.           
104500     MOVE WS-HOUR-KEY(HOUR-IX)                  TO LAE-TL-HOUR.           
104600     MOVE WS-HOUR-TOTAL(HOUR-IX)                 TO LAE-TL-TOTAL.         
104700     MOVE WS-HOUR-ERRORS(HOUR-IX)                TO LAE-TL-ERRORS.        
104800     MOVE WS-HOUR-WARNINGS(HOUR-IX) TO LAE-TL-WARNINGS.                   
104900     WRITE LOG-ANALYSIS-EXTRACT.                                          
105000*---------------------------------------------------------------*         
105100 6500-WRITE-STATUS-EXTRACT.                                               
105200*---------------------------------------------------------------*         
105300     PERFORM 6510-WRITE-ONE-STATUS-ROW                                    
105400         VARYING STATUS-IX FROM 100 BY 1                                  
105500         UNTIL STATUS-IX > 599.                                           
105600*---------------------------------------------------------------*         
105700 6510-WRITE-ONE-STATUS-ROW.                                               
105800*---------------------------------------------------------------*         
105900     IF  WS-STATUS-COUNT(STATUS-IX) = ZERO                                
106000         GO TO 6510-EXIT.                                                 
106100     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
106200     MOVE 'SC'                                  TO LAE-REC-TYPE.          
106300     SET IX                                     TO STATUS-IX.             
106400     MOVE IX                                    TO LAE-SC-CODE.           
106500     MOVE WS-STATUS-COUNT(STATUS-IX)             TO LAE-SC-COUNT.         
106600     PERFORM 6520-SET-STATUS-CATEGORY.                                    
106700     WRITE LOG-ANALYSIS-EXTRACT.                                          
106800 6510-EXIT.                                                               
106900     EXIT.                                                                
107000*---------------------------------------------------------------*         
107100 6520-SET-STATUS-CATEGORY.                                                
107200*---------------------------------------------------------------*         
107300     EVALUATE TRUE                                                        
107400         WHEN STATUS-IX < 200  MOVE '1xx'  TO LAE-SC-CATEGORY             
107500         WHEN STATUS-IX < 300  MOVE '2xx'  TO LAE-SC-CATEGORY             
107600         WHEN STATUS-IX < 400  MOVE '3xx'  TO LAE-SC-CATEGORY             
107700         WHEN STATUS-IX < 500  MOVE '4xx'  TO LAE-SC-CATEGORY             
107800         WHEN OTHER            MOVE '5xx'  TO LAE-SC-CATEGORY             
107900     END-EVALUATE.                                                        
108000*---------------------------------------------------------------*         
108100 6600-WRITE-FILE-EXTRACT.                                                 
108200*---------------------------------------------------------------*         
108300     PERFORM 6610-WRITE-ONE-FILE-ROW                                      
108400         VARYING FL-IX FROM 1 BY 1                                        
108500         UNTIL FL-IX > WS-FILE-COUNT-TOTAL.                               
108600*---------------------------------------------------------------*         
108700 6610-WRITE-ONE-FILE-ROW.                                                 
108800*---------------------------------------------------------------*         
108900     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
109000     MOVE 'FL'                                  TO LAE-REC-TYPE.          
109100     MOVE WS-FILE-KEY(FL-IX)                     TO LAE-FL-NAME.          
109200     MOVE WS-FILE-ENTRIES(FL-IX) TO LAE-FL-ENTRIES.                       
109300     MOVE WS-FILE-ERRORS(FL-IX)                  TO LAE-FL-ERRORS.        
109400     MOVE WS-FILE-WARNINGS(FL-IX) TO LAE-FL-WARNINGS.                     
109500     WRITE LOG-ANALYSIS-EXTRACT.                                          
109600*---------------------------------------------------------------*         
109700 6700-WRITE-MESSAGE-EXTRACT.                                              
109800*---------------------------------------------------------------*         
109900     PERFORM 6710-WRITE-ONE-MESSAGE-ROW                                   
110000         VARYING MSG-IX FROM 1 BY 1                                       
110100         UNTIL MSG-IX > WS-MSG-COUNT.                                     
110200*---------------------------------------------------------------*         
110300 6710-WRITE-ONE-MESSAGE-ROW.                                              
110400*---------------------------------------------------------------*         
110500     MOVE SPACE TO LOG-ANALYSIS-EXTRACT.                                  
110600     MOVE 'MS'                                   TO LAE-REC-TYPE.         
110700     MOVE WS-MSG-ENTRY(MSG-IX)                    TO LAE-MS-ENTRY.        
110800     WRITE LOG-ANALYSIS-EXTRACT.                                          
110900*---------------------------------------------------------------*         
111000 3000-CLOSE-FILES.                                                        
111100*---------------------------------------------------------------*         
111200     CLOSE PARSEXT.                                                       
111300     CLOSE ANALEXT.                                                       
111400*---------------------------------------------------------------*         
111500 8000-READ-PARSEXT.                                                       
111600*---------------------------------------------------------------*         
111700     READ PARSEXT                                                         
111800         AT END                                                           
111900            MOVE 'Y' TO END-OF-FILE-SW.                                   
