000100*---------------------------------------------------------------*         
000200* LOGAEXT     - LOG ANALYSIS EXTRACT RECORD                     *         
000300* BOOK OF THE HAND-OFF FILE WRITTEN BY LOGANAL AND READ BY      *         
000400* LOGRPT.  ONE FLAT RECORD, REDEFINED NINE WAYS BY LAE-REC-TYPE *         
000500* THE SAME WAY COBO1221/COBOB1222-STYLE BOOKS CARRY A FLAT ROW  *         
000600* AND AN EDITED REDEFINITION FOR PRINT - HERE EACH REDEFINITION *         
000700* IS A DIFFERENT ANALYSIS RESULT INSTEAD OF A DIFFERENT EDIT.   *         
000800* LRECL = 262.                                                  *         
000900*---------------------------------------------------------------*         
001000 01  LOG-ANALYSIS-EXTRACT.                                                
001100     05  LAE-REC-TYPE                PIC X(02).                           
001200         88  LAE-IS-SUMMARY                    VALUE 'SM'.                
001300         88  LAE-IS-SEVERITY                   VALUE 'SV'.                
001400         88  LAE-IS-TOP-IP                      VALUE 'IP'.               
001500         88  LAE-IS-STATUS-CODE                VALUE 'SC'.                
001600         88  LAE-IS-TOP-ENDPOINT                VALUE 'EP'.               
001700         88  LAE-IS-TIMELINE                    VALUE 'TL'.               
001800         88  LAE-IS-FILE-STAT                    VALUE 'FL'.              
001900         88  LAE-IS-FINDING                      VALUE 'FD'.              
002000         88  LAE-IS-MESSAGE                      VALUE 'MS'.              
002100     05  LAE-DATA-AREA               PIC X(260).                          
002200*---------------------------------------------------------------*         
002300* 'SM' - SUMMARY REPORT METRIC/VALUE ROW.                       *         
002400*---------------------------------------------------------------*         
002500 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
002600     05  FILLER                      PIC X(02).                           
002700     05  LAE-SUM-METRIC               PIC X(30).                          
002800     05  LAE-SUM-VALUE                PIC X(30).                          
002900     05  FILLER                      PIC X(200).                          
003000*---------------------------------------------------------------*         
003100* 'SV' - SEVERITY BREAKDOWN ROW.                                *         
003200*---------------------------------------------------------------*         
003300 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
003400     05  FILLER                      PIC X(02).                           
003500     05  LAE-SEV-NAME                 PIC X(08).                          
003600     05  LAE-SEV-COUNT                PIC 9(07) COMP.                     
003700     05  LAE-SEV-PERCENT              PIC 9(03)V9.                        
003800     05  FILLER                      PIC X(240).                          
003900*---------------------------------------------------------------*         
004000* 'IP' - TOP-IPS RANKING ROW.                                   *         
004100*---------------------------------------------------------------*         
004200 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
004300     05  FILLER                      PIC X(02).                           
004400     05  LAE-IP-ADDR                  PIC X(15).                          
004500     05  LAE-IP-COUNT                 PIC 9(07) COMP.                     
004600     05  LAE-IP-ERRORS                PIC 9(07) COMP.                     
004700     05  LAE-IP-WARNINGS              PIC 9(07) COMP.                     
004800     05  FILLER                      PIC X(230).                          
004900*---------------------------------------------------------------*         
005000* 'SC' - STATUS-CODE DISTRIBUTION ROW.                          *         
005100*---------------------------------------------------------------*         
005200 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
005300     05  FILLER                      PIC X(02).                           
005400     05  LAE-SC-CODE                  PIC 9(03).                          
005500     05  LAE-SC-COUNT                 PIC 9(07) COMP.                     
005600     05  LAE-SC-CATEGORY              PIC X(03).                          
005700     05  FILLER                      PIC X(244).                          
005800*---------------------------------------------------------------*         
005900* 'EP' - TOP-ENDPOINTS RANKING ROW.                             *         
006000*---------------------------------------------------------------*         
006100 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
006200     05  FILLER                      PIC X(02).                           
006300     05  LAE-EP-ENDPOINT               PIC X(40).                         
006400     05  LAE-EP-COUNT                  PIC 9(07) COMP.                    
006500     05  LAE-EP-ERRORS                 PIC 9(07) COMP.                    
006600     05  LAE-EP-ERROR-RATE             PIC 9(03)V9.                       
006700     05  FILLER                      PIC X(207).                          
006800*---------------------------------------------------------------*         
006900* 'TL' - HOURLY TIMELINE ROW.                                   *         
007000*---------------------------------------------------------------*         
007100 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
007200     05  FILLER                      PIC X(02).                           
007300     05  LAE-TL-HOUR                  PIC X(13).                          
007400     05  LAE-TL-TOTAL                 PIC 9(07) COMP.                     
007500     05  LAE-TL-ERRORS                PIC 9(07) COMP.                     
007600     05  LAE-TL-WARNINGS              PIC 9(07) COMP.                     
007700     05  FILLER                      PIC X(232).                          
007800*---------------------------------------------------------------*         
007900* 'FL' - FILES-ANALYZED ROW.                                    *         
008000*---------------------------------------------------------------*         
008100 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
008200     05  FILLER                      PIC X(02).                           
008300     05  LAE-FL-NAME                  PIC X(20).                          
008400     05  LAE-FL-ENTRIES                PIC 9(07) COMP.                    
008500     05  LAE-FL-ERRORS                 PIC 9(07) COMP.                    
008600     05  LAE-FL-WARNINGS               PIC 9(07) COMP.                    
008700     05  FILLER                      PIC X(225).                          
008800*---------------------------------------------------------------*         
008900* 'FD' - NOTABLE FINDING ROW.                                   *         
009000*---------------------------------------------------------------*         
009100 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
009200     05  FILLER                      PIC X(02).                           
009300     05  LAE-FD-SEVERITY               PIC X(06).                         
009400     05  LAE-FD-TITLE                  PIC X(60).                         
009500     05  LAE-FD-DESCRIPTION            PIC X(120).                        
009600     05  FILLER                      PIC X(74).                           
009700*---------------------------------------------------------------*         
009800* 'MS' - SELECTED DETAIL MESSAGE (FULL PARSED-ENTRY COPY).      *         
009900*---------------------------------------------------------------*         
010000 01  FILLER REDEFINES LOG-ANALYSIS-EXTRACT.                               
010100     05  FILLER                      PIC X(02).                           
010200     05  LAE-MS-ENTRY                 PIC X(260).                         
