000100*===============================================================*         
000200 IDENTIFICATION DIVISION.                                                 
000300 PROGRAM-ID.    LOGPARSE.                                                 
000400 AUTHOR.        EDWIN ACKERMAN.                                           
000500 INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                              
000600 DATE-WRITTEN.  03/09/89.                                                 
000700 DATE-COMPILED.                                                           
000800 SECURITY.      NON-CONFIDENTIAL.                                         
000900*===============================================================*         
001000* MAINTENENCE LOG                                                         
001100* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
001200* --------- ------------  ---------------------------------------         
001300* 03/09/89 ED ACKERMAN     INITIAL VERSION - CLASSIFIES RAW               
001400*                          SERVER LOG LINES INTO THE FOUR KNOWN           
001500*                          FORMATS AND EXTRACTS THE PARSED-ENTRY          
001600*                          FIELDS ONTO PARSEXT.                           
001700* 08/14/90 ED ACKERMAN     ADDED THE SIMPLE SEVERITY-PREFIXED             
001800*                          FORMAT - STUDENTS KEPT HANDING IN LOG          
001900*                          SAMPLES WITH NO TIMESTAMP AT ALL.              
002000* 02/02/91 R TORRES        WEB-ACCESS FORMAT WAS MISSING THE              
002100*                          LEADING DASH-DASH TOKENS - FIXED THE           
002200*                          SKIP COUNT IN 2210-CLASSIFY-WEB-ACCESS.        
002300* 11/30/98 ED ACKERMAN     Y2K - WS-CURRENT-YEAR IS NOW 4 DIGITS          
002400*                          THROUGHOUT; SYSLOG YEAR STAMP NO               
002500*                          LONGER WINDOWED OFF A 2-DIGIT CENTURY.         
002600* 06/09/03 J PATEL         TICKET HELP-0442 - UNMATCHED LINES             
002700*                          WERE BEING DROPPED ON A SPACE-ONLY             
002800*                          TRIM; NOW RECORDED AS INFO.                    
002900* 09/21/11 ED ACKERMAN     TICKET HELP-1190 - ADDED THE STANDALONE        
003000*                          3-DIGIT STATUS SCAN FOR LINES WITH NO          
003100*                          WEB-ACCESS QUOTED REQUEST.                     
003200*===============================================================*         
003300 ENVIRONMENT DIVISION.                                                    
003400*---------------------------------------------------------------*         
003500 CONFIGURATION SECTION.                                                   
003600*---------------------------------------------------------------*         
003700 SOURCE-COMPUTER. IBM-3096.                                               
003800 OBJECT-COMPUTER. IBM-3096.                                               
003900 SPECIAL-NAMES.                                                           
004000     CLASS DIGIT-CLASS   IS '0' THRU '9'.                                 
004100*---------------------------------------------------------------*         
004200 INPUT-OUTPUT SECTION.                                                    
004300*---------------------------------------------------------------*         
004400 FILE-CONTROL.                                                            
004500     SELECT RAWLOG   ASSIGN TO RAWLOG                                     
004600 ORGANIZATION IS SEQUENTIAL                                               
004700 FILE STATUS  IS WS-FS-RAWLOG.                                            
004800*                                                                         
004900     SELECT PARMCARD ASSIGN TO PARMCARD                                   
005000 ORGANIZATION IS SEQUENTIAL                                               
005100 FILE STATUS  IS WS-FS-PARMCARD.                                          
005200*                                                                         
005300     SELECT PARSEXT  ASSIGN TO PARSEXT                                    
005400 ORGANIZATION IS SEQUENTIAL                                               
005500 FILE STATUS  IS WS-FS-PARSEXT.                                           
005600*===============================================================*         
005700 DATA DIVISION.                                                           
005800*---------------------------------------------------------------*         
005900 FILE SECTION.                                                            
006000*---------------------------------------------------------------*         
006100* ONE LOGICAL SERVER LOG, LINE SEQUENTIAL, 1 TO 256 BYTES A LINE *        
006200*---------------------------------------------------------------*         
006300 FD  RAWLOG                                                               
006400     RECORD IS VARYING IN SIZE FROM 1 TO 256 CHARACTERS                   
006500   DEPENDING ON WS-RAW-LEN                                                
006600     RECORDING MODE IS V.                                                 
006700 01  RAW-LOG-RECORD                 PIC X(256).                           
006800*---------------------------------------------------------------*         
006900* ONE-RECORD CONTROL CARD - THE LOGICAL FILE NAME TO STAMP ON   *         
007000* EVERY PARSED ENTRY THIS RUN WRITES (COBOL CANNOT READ BACK    *         
007100* ITS OWN ASSIGN-TO DDNAME), PLUS A FRESH-START SWITCH.         *         
007200*---------------------------------------------------------------*         
007300 FD  PARMCARD                                                             
007400     RECORDING MODE IS F.                                                 
007500 01  PARM-CARD-RECORD.                                                    
007600     05  PARM-FILE-NAME              PIC X(20).                           
007700     05  PARM-FRESH-START-SW         PIC X(01).                           
007800   88  PARM-IS-FRESH-START               VALUE 'Y'.                       
007900     05  FILLER                      PIC X(59).                           
008000*---------------------------------------------------------------*         
008100* CUMULATIVE PARSED-ENTRY EXTRACT - THIS STEP RUNS ONCE PER     *         
008200* RAW LOG FILE IN THE JOB AND EXTENDS THE SAME PARSEXT EACH     *         
008300* TIME (SEE 1000-OPEN-FILES).                                  *          
008400*---------------------------------------------------------------*         
008500 FD  PARSEXT                                                              
008600     RECORDING MODE IS F.                                                 
008700     COPY LOGPENT.                                                        
008800*---------------------------------------------------------------*         
008900 WORKING-STORAGE SECTION.                                                 
009000*---------------------------------------------------------------*         
009100 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
009200     05  WS-FS-RAWLOG                PIC X(02) VALUE '00'.                
009300     05  WS-FS-PARMCARD              PIC X(02) VALUE '00'.                
009400     05  WS-FS-PARSEXT               PIC X(02) VALUE '00'.                
009500     05  END-OF-FILE-SW              PIC X(01) VALUE 'N'.                 
009600   88  END-OF-FILE                       VALUE 'Y'.                       
009700     05  VALID-RECORD-SW             PIC X(01) VALUE 'Y'.                 
009800   88  VALID-RECORD                      VALUE 'Y'.                       
009900     05  WS-LINE-NUMBER              PIC 9(07) COMP  VALUE 0.             
010000     05  WS-RAW-LEN                  PIC 9(04) COMP  VALUE 0.             
010100     05  WS-TRIM-LEN                 PIC 9(04) COMP  VALUE 0.             
010200     05  WS-SCAN-IX                  PIC 9(04) COMP  VALUE 0.             
010300     05  WS-SCAN-IX2                 PIC 9(04) COMP  VALUE 0.             
010400     05  WS-KEYWORD-IX               PIC 9(02) COMP  VALUE 0.             
010500     05  WS-METHOD-WORD-LEN          PIC 9(01) COMP  VALUE 0.             
010600     05  WS-MONTH-IX                 PIC 9(02) COMP  VALUE 0.             
010700     05  FORMAT-FOUND-SW             PIC X(01) VALUE 'N'.                 
010800   88  FORMAT-WAS-FOUND                  VALUE 'Y'.                       
010900     05  IP-FOUND-SW                 PIC X(01) VALUE 'N'.                 
011000   88  IP-WAS-FOUND                      VALUE 'Y'.                       
011100     05  STATUS-FOUND-SW             PIC X(01) VALUE 'N'.                 
011200   88  STATUS-WAS-FOUND                  VALUE 'Y'.                       
011300     05  ENDPOINT-FOUND-SW           PIC X(01) VALUE 'N'.                 
011400   88  ENDPOINT-WAS-FOUND                VALUE 'Y'.                       
011500     05  SEVERITY-FOUND-SW           PIC X(01) VALUE 'N'.                 
011600   88  SEVERITY-WAS-FOUND                VALUE 'Y'.                       
011700     05  WS-CURRENT-DATE-DATA.                                            
011800   10  WS-CURRENT-DATE.                                                   
011900       15  WS-CURRENT-YEAR     PIC 9(04).                                 
012000       15  WS-CURRENT-MONTH    PIC 9(02).                                 
012100       15  WS-CURRENT-DAY      PIC 9(02).                                 
012200   10  WS-CURRENT-TIME.                                                   
012300       15  WS-CURRENT-HH       PIC 9(02).                                 
012400       15  WS-CURRENT-MM       PIC 9(02).                                 
012500       15  WS-CURRENT-SS       PIC 9(02).                                 
012600       15  WS-CURRENT-MS       PIC 9(02).                                 
012700*---------------------------------------------------------------*         
012800* WORKING COPY OF THE LINE, CHARACTER-INDEXABLE FOR THE SCANS   *         
012900* THAT FOLLOW - REDEFINITION NUMBER ONE.                        *         
013000*---------------------------------------------------------------*         
013100 01  WS-WORK-LINE                    PIC X(256).                          
013200 01  WS-WORK-LINE-CHARS REDEFINES WS-WORK-LINE.                           
013300     05  WS-LINE-CHAR OCCURS 256 TIMES                                    
013400               INDEXED BY LINE-CHAR-IX                                    
013500                          PIC X(01).                                      
013600*---------------------------------------------------------------*         
013700* MONTH ABBREVIATIONS LAID OUT AS ONE 36-BYTE LITERAL AND       *         
013800* RE-CUT INTO TWELVE 3-BYTE ENTRIES - REDEFINITION NUMBER TWO.  *         
013900*---------------------------------------------------------------*         
014000 01  WS-MONTH-TABLE-VALUES.                                               
014100     05  FILLER  PIC X(36)                                                
014200       VALUE 'JANFEBMARAPRMAYJUNJULAUGSEPOCTNOVDEC'.                      
014300 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-VALUES.                      
014400     05  WS-MONTH-ENTRY  OCCURS 12 TIMES                                  
014500                   INDEXED BY MONTH-IX                                    
014600                              PIC X(03).                                  
014700*---------------------------------------------------------------*         
014800* HTTP METHOD WORDS THE ENDPOINT RULE LOOKS FOR, SAME LAYOUT    *         
014900* TRICK AS THE MONTH TABLE ABOVE - REDEFINITION NUMBER THREE.   *         
015000*---------------------------------------------------------------*         
015100 01  WS-METHOD-TABLE-VALUES.                                              
015200     05  FILLER  PIC X(42) VALUE                                          
015300   'GET    POST   PUT    DELETE PATCH  HEAD   '.                          
015400 01  FILLER REDEFINES WS-METHOD-TABLE-VALUES.                             
015500     05  WS-METHOD-ENTRY OCCURS 6 TIMES                                   
015600                   INDEXED BY METHOD-IX                                   
015700                              PIC X(07).                                  
015800 01  WS-OPTIONS-WORD                PIC X(07) VALUE 'OPTIONS'.            
015900*---------------------------------------------------------------*         
016000* ACTUAL WORD LENGTH FOR EACH METHOD ABOVE, SAME ORDER - THE     *        
016100* TABLE ITSELF IS BLANK-PADDED TO 7 BUT THE LINE ISN'T, SO WE    *        
016200* CAN'T COMPARE A FIXED SLICE WITHOUT KNOWING WHERE IT ENDS.     *        
016300*---------------------------------------------------------------*         
016400 01  WS-METHOD-LEN-VALUES.                                                
016500     05  FILLER  PIC X(06) VALUE '343654'.                                
016600 01  FILLER REDEFINES WS-METHOD-LEN-VALUES.                               
016700     05  WS-METHOD-LEN-ENTRY OCCURS 6 TIMES                               
016800                              PIC 9(01).                                  
016900*---------------------------------------------------------------*         
017000 01  WS-PARSED-WORK-AREA.                                                 
017100     05  WS-SEVERITY-WORK            PIC X(08) VALUE SPACE.               
017200     05  WS-TS-YEAR                  PIC 9(04) VALUE 0.                   
017300     05  WS-TS-MONTH                 PIC 9(02) VALUE 0.                   
017400     05  WS-TS-DAY                   PIC 9(02) VALUE 0.                   
017500     05  WS-TS-HH                    PIC 9(02) VALUE 0.                   
017600     05  WS-TS-MI                    PIC 9(02) VALUE 0.                   
017700     05  WS-TS-SS                    PIC 9(02) VALUE 0.                   
017800     05  WS-HOST-OR-SOURCE           PIC X(20) VALUE SPACE.               
017900     05  WS-SERVICE-NAME             PIC X(20) VALUE SPACE.               
018000     05  WS-MESSAGE-PORTION          PIC X(120) VALUE SPACE.              
018100     05  WS-IP-WORK                  PIC X(15) VALUE SPACE.               
018200     05  WS-STATUS-WORK              PIC 9(03) VALUE 0.                   
018300     05  WS-ENDPOINT-WORK            PIC X(40) VALUE SPACE.               
018400*===============================================================*         
018500 PROCEDURE DIVISION.                                                      
018600*---------------------------------------------------------------*         
018700 0000-MAIN-PROCESSING.                                                    
018800*---------------------------------------------------------------*         
018900     PERFORM 1000-OPEN-FILES.                                             
019000     PERFORM 8000-READ-RAWLOG.                                            
019100     PERFORM 2000-PROCESS-RAWLOG-RECORD                                   
019200   UNTIL END-OF-FILE.                                                     
019300     PERFORM 3000-CLOSE-FILES.                                            
019400     GOBACK.                                                              
019500*---------------------------------------------------------------*         
019600 1000-OPEN-FILES.                                                         
019700*---------------------------------------------------------------*         
019800     OPEN INPUT  RAWLOG.                                                  
019900     OPEN INPUT  PARMCARD.                                                
020000     READ PARMCARD                                                        
020100   AT END                                                                 
020200       MOVE SPACE              TO PARM-FILE-NAME                          
020300       MOVE 'Y'                TO PARM-FRESH-START-SW.                    
020400     CLOSE PARMCARD.                                                      
020500     IF  PARM-IS-FRESH-START                                              
020600   OPEN OUTPUT PARSEXT                                                    
020700     ELSE                                                                 
020800   OPEN EXTEND PARSEXT                                                    
020900   IF  WS-FS-PARSEXT = '05' OR WS-FS-PARSEXT = '35'                       
021000       OPEN OUTPUT PARSEXT.                                               
021100     MOVE ZERO                       TO WS-LINE-NUMBER.                   
021200*---------------------------------------------------------------*         
021300 2000-PROCESS-RAWLOG-RECORD.                                              
021400*---------------------------------------------------------------*         
021500     PERFORM 2010-TRIM-AND-TEST-BLANK.                                    
021600     IF  WS-TRIM-LEN > ZERO                                               
021700   ADD 1                       TO WS-LINE-NUMBER                          
021800   PERFORM 2100-CLASSIFY-AND-EXTRACT                                      
021900   PERFORM 3900-WRITE-PARSED-ENTRY.                                       
022000     PERFORM 8000-READ-RAWLOG.                                            
022100*---------------------------------------------------------------*         
022200 2010-TRIM-AND-TEST-BLANK.                                                
022300*---------------------------------------------------------------*         
022400     MOVE SPACE                      TO WS-WORK-LINE.                     
022500     MOVE RAW-LOG-RECORD             TO WS-WORK-LINE.                     
022600     MOVE WS-RAW-LEN                 TO WS-TRIM-LEN.                      
022700     PERFORM UNTIL WS-TRIM-LEN = ZERO                                     
022800       OR WS-LINE-CHAR(WS-TRIM-LEN) NOT = SPACE                           
022900   SUBTRACT 1                  FROM WS-TRIM-LEN.                          
023000*---------------------------------------------------------------*         
023100 2100-CLASSIFY-AND-EXTRACT.                                               
023200*---------------------------------------------------------------*         
023300     MOVE 'N'                        TO FORMAT-FOUND-SW.                  
023400     MOVE SPACE                      TO WS-SEVERITY-WORK                  
023500                                   WS-HOST-OR-SOURCE                      
023600                                   WS-SERVICE-NAME                        
023700                                   WS-MESSAGE-PORTION                     
023800                                   WS-IP-WORK                             
023900                                   WS-ENDPOINT-WORK.                      
024000     MOVE ZERO                       TO WS-TS-YEAR WS-TS-MONTH            
024100                                   WS-TS-DAY  WS-TS-HH                    
024200                                   WS-TS-MI   WS-TS-SS                    
024300                                   WS-STATUS-WORK.                        
024400     MOVE 'N'                        TO IP-FOUND-SW                       
024500                                   STATUS-FOUND-SW                        
024600                                   ENDPOINT-FOUND-SW                      
024700                                   SEVERITY-FOUND-SW.                     
024800*        TRY EACH FORMAT IN PRIORITY ORDER - FIRST MATCH WINS.            
024900     PERFORM 2200-CLASSIFY-SYSLOG.                                        
025000     IF  NOT FORMAT-WAS-FOUND                                             
025100   PERFORM 2300-CLASSIFY-WEB-ACCESS.                                      
025200     IF  NOT FORMAT-WAS-FOUND                                             
025300   PERFORM 2400-CLASSIFY-GENERIC.                                         
025400     IF  NOT FORMAT-WAS-FOUND                                             
025500   PERFORM 2500-CLASSIFY-SIMPLE-SEVERITY.                                 
025600     IF  NOT FORMAT-WAS-FOUND                                             
025700   PERFORM 2600-CLASSIFY-UNMATCHED.                                       
025800*        FIELD EXTRACTION APPLIED TO EVERY MATCHED OR UNMATCHED           
025900*        LINE.                                                            
026000     PERFORM 2700-EXTRACT-SEVERITY.                                       
026100     PERFORM 2800-EXTRACT-IP.                                             
026200     PERFORM 2900-EXTRACT-STATUS-CODE.                                    
026300     PERFORM 3100-EXTRACT-ENDPOINT.                                       
026400*---------------------------------------------------------------*         
026500 2200-CLASSIFY-SYSLOG.                                                    
026600*---------------------------------------------------------------*         
026700*    MON DD HH:MM:SS HOST SERVICE[PID]: MESSAGE                           
026800*    FIXED COLUMNS - MONTH(1:3) DAY(5:2) TIME(8:8).                       
026900*---------------------------------------------------------------*         
027000     IF  WS-TRIM-LEN < 16                                                 
027100   GO TO 2200-EXIT.                                                       
027200     SET MONTH-IX                    TO 1.                                
027300     SEARCH WS-MONTH-ENTRY                                                
027400   AT END                                                                 
027500       GO TO 2200-EXIT                                                    
027600   WHEN WS-MONTH-ENTRY(MONTH-IX) = WS-WORK-LINE(1:3)                      
027700       CONTINUE.                                                          
027800     IF  WS-WORK-LINE(4:1) NOT = SPACE                                    
027900   GO TO 2200-EXIT.                                                       
028000*        DAY FIELD IS " D" (SPACE-PADDED SINGLE DIGIT) OR "DD".           
028100     IF  WS-WORK-LINE(5:1) = SPACE                                        
028200   IF  WS-WORK-LINE(6:1) IS NOT DIGIT-CLASS                               
028300       GO TO 2200-EXIT                                                    
028400   END-IF                                                                 
028500     ELSE                                                                 
028600   IF  WS-WORK-LINE(5:1) IS NOT DIGIT-CLASS                               
028700        OR WS-WORK-LINE(6:1) IS NOT DIGIT-CLASS                           
028800       GO TO 2200-EXIT                                                    
028900   END-IF                                                                 
029000     END-IF.                                                              
029100     IF  WS-WORK-LINE(7:1) NOT = SPACE                                    
029200   GO TO 2200-EXIT.                                                       
029300     IF  WS-WORK-LINE(10:1) NOT = ':'                                     
029400    OR WS-WORK-LINE(13:1) NOT = ':'                                       
029500   GO TO 2200-EXIT.                                                       
029600     IF  WS-WORK-LINE(16:1) NOT = SPACE                                   
029700   GO TO 2200-EXIT.                                                       
029800*        LOOKS LIKE SYSLOG - PULL THE PIECES.                             
029900     SET FORMAT-WAS-FOUND            TO TRUE.                             
030000     MOVE WS-CURRENT-YEAR            TO WS-TS-YEAR.                       
030100     COMPUTE WS-TS-MONTH = MONTH-IX.                                      
030200     IF  WS-WORK-LINE(5:1) = SPACE                                        
030300   MOVE WS-WORK-LINE(6:1)      TO WS-TS-DAY                               
030400     ELSE                                                                 
030500   MOVE WS-WORK-LINE(5:2)      TO WS-TS-DAY.                              
030600     MOVE WS-WORK-LINE(8:2)          TO WS-TS-HH.                         
030700     MOVE WS-WORK-LINE(11:2)         TO WS-TS-MI.                         
030800     MOVE WS-WORK-LINE(14:2)         TO WS-TS-SS.                         
030900     UNSTRING WS-WORK-LINE(17:WS-TRIM-LEN - 16)                           
031000   DELIMITED BY ':'                                                       
031100   INTO WS-HOST-OR-SOURCE, WS-SERVICE-NAME                                
031200   WITH POINTER WS-SCAN-IX.                                               
031300*        SERVICE TOKEN IS "NAME[PID]" OR JUST "NAME" - AND ITS            
031400*        LEADING TOKEN IS ACTUALLY THE HOST; IF THE SECOND                
031500*        UNSTRING GROUP CAME BACK BLANK THERE WAS NO SERVICE,             
031600*        SO THE WHOLE REST OF THE LINE IS THE MESSAGE AND THE             
031700*        ONE TOKEN WE HAVE IS THE HOST.                                   
031800     UNSTRING WS-HOST-OR-SOURCE DELIMITED BY SPACE                        
031900   INTO WS-HOST-OR-SOURCE WS-SERVICE-NAME.                                
032000     INSPECT WS-SERVICE-NAME REPLACING ALL '[' BY SPACE.                  
032100     UNSTRING WS-SERVICE-NAME DELIMITED BY SPACE OR '0' THRU '9'          
032200   INTO WS-SERVICE-NAME.                                                  
032300     IF  WS-SCAN-IX > ZERO AND WS-SCAN-IX <= WS-TRIM-LEN - 16             
032400   MOVE WS-WORK-LINE(16 + WS-SCAN-IX : WS-TRIM-LEN                        
032500           - 16 - WS-SCAN-IX + 1)   TO WS-MESSAGE-PORTION                 
032600     ELSE                                                                 
032700   MOVE SPACE                  TO WS-MESSAGE-PORTION.                     
032800     IF  WS-SERVICE-NAME > SPACE                                          
032900   MOVE WS-SERVICE-NAME        TO WS-HOST-OR-SOURCE                       
033000     END-IF.                                                              
033100 2200-EXIT.                                                               
033200     EXIT.                                                                
033300*---------------------------------------------------------------*         
033400 2300-CLASSIFY-WEB-ACCESS.                                                
033500*---------------------------------------------------------------*         
033600*    IP - - [DD/MON/YYYY:HH:MM:SS +ZZZZ] "METHOD PATH PROTO"              
033700*         STATUS SIZE ...                                                 
033800*---------------------------------------------------------------*         
033900     MOVE ZERO                       TO WS-SCAN-IX.                       
034000     PERFORM 2310-TEST-LEADING-IP.                                        
034100     IF  NOT IP-WAS-FOUND                                                 
034200   GO TO 2300-EXIT.                                                       
034300     UNSTRING WS-WORK-LINE DELIMITED BY '[' INTO WS-ENDPOINT-WORK         
034400   WITH POINTER WS-SCAN-IX.                                               
034500     IF  WS-SCAN-IX = ZERO OR WS-SCAN-IX > WS-TRIM-LEN                    
034600   GO TO 2300-EXIT.                                                       
034700     IF  WS-WORK-LINE(WS-SCAN-IX + 2 : 1) NOT = '/'                       
034800   GO TO 2300-EXIT.                                                       
034900     SET MONTH-IX                    TO 1.                                
035000     SEARCH WS-MONTH-ENTRY                                                
035100   AT END                                                                 
035200       GO TO 2300-EXIT                                                    
035300   WHEN WS-MONTH-ENTRY(MONTH-IX) =                                        
035400           WS-WORK-LINE(WS-SCAN-IX + 3 : 3)                               
035500       CONTINUE.                                                          
035600     COMPUTE WS-TS-MONTH = MONTH-IX.                                      
035700     MOVE WS-WORK-LINE(WS-SCAN-IX : 2) TO WS-TS-DAY.                      
035800     MOVE WS-WORK-LINE(WS-SCAN-IX + 7 : 4) TO WS-TS-YEAR.                 
035900     MOVE WS-WORK-LINE(WS-SCAN-IX + 12 : 2) TO WS-TS-HH.                  
036000     MOVE WS-WORK-LINE(WS-SCAN-IX + 15 : 2) TO WS-TS-MI.                  
036100     MOVE WS-WORK-LINE(WS-SCAN-IX + 18 : 2) TO WS-TS-SS.                  
036200*        CLOSING BRACKET FALLS AFTER THE " +ZZZZ" ZONE, NOT RIGHT         
036300*        AFTER THE SECONDS - ZONE IS PARSED PAST BUT NOT KEPT.            
036400     IF  WS-WORK-LINE(WS-SCAN-IX + 26 : 1) NOT = ']'                      
036500   GO TO 2300-EXIT.                                                       
036600     IF  WS-TRIM-LEN < WS-SCAN-IX + 29                                    
036700   GO TO 2300-EXIT.                                                       
036800     SET FORMAT-WAS-FOUND            TO TRUE.                             
036900     UNSTRING WS-WORK-LINE(WS-SCAN-IX + 29 :                              
037000       WS-TRIM-LEN - WS-SCAN-IX - 28)                                     
037100   DELIMITED BY '"'                                                       
037200   INTO WS-MESSAGE-PORTION                                                
037300   WITH POINTER WS-SCAN-IX2.                                              
037400     UNSTRING WS-MESSAGE-PORTION DELIMITED BY SPACE                       
037500   INTO WS-SERVICE-NAME WS-ENDPOINT-WORK.                                 
037600     SET ENDPOINT-WAS-FOUND          TO TRUE.                             
037700     COMPUTE WS-SCAN-IX2 = WS-SCAN-IX + 28 + WS-SCAN-IX2.                 
037800     IF  WS-SCAN-IX2 > WS-TRIM-LEN                                        
037900   MOVE SPACE                  TO WS-MESSAGE-PORTION                      
038000     ELSE                                                                 
038100   MOVE WS-WORK-LINE(WS-SCAN-IX2 :                                        
038200           WS-TRIM-LEN - WS-SCAN-IX2 + 1)                                 
038300                                TO WS-MESSAGE-PORTION                     
038400     END-IF.                                                              
038500     IF  WS-MESSAGE-PORTION(1:1) = SPACE                                  
038600   MOVE WS-MESSAGE-PORTION(2:119)                                         
038700                                TO WS-MESSAGE-PORTION.                    
038800     UNSTRING WS-MESSAGE-PORTION DELIMITED BY SPACE                       
038900   INTO WS-STATUS-WORK.                                                   
039000     SET STATUS-WAS-FOUND            TO TRUE.                             
039100 2300-EXIT.                                                               
039200     EXIT.                                                                
039300*---------------------------------------------------------------*         
039400 2310-TEST-LEADING-IP.                                                    
039500*---------------------------------------------------------------*         
039600     MOVE ZERO                       TO WS-SCAN-IX.                       
039700     UNSTRING WS-WORK-LINE DELIMITED BY SPACE                             
039800   INTO WS-IP-WORK                                                        
039900   WITH POINTER WS-SCAN-IX.                                               
040000     PERFORM 2850-TEST-DOTTED-QUAD.                                       
040100     IF  IP-WAS-FOUND                                                     
040200   IF  WS-WORK-LINE(WS-SCAN-IX : 6) NOT = ' - - '                         
040300       MOVE 'N'                TO IP-FOUND-SW.                            
040400*---------------------------------------------------------------*         
040500 2400-CLASSIFY-GENERIC.                                                   
040600*---------------------------------------------------------------*         
040700*    YYYY-MM-DD HH:MM:SS [SEVERITY] MESSAGE  (- OR / IN DATE,             
040800*    T OR SPACE BEFORE TIME, FRACTIONAL SECONDS/ZONE IGNORED).            
040900*---------------------------------------------------------------*         
041000     IF  WS-TRIM-LEN < 19                                                 
041100   GO TO 2400-EXIT.                                                       
041200     IF  WS-WORK-LINE(1:4) IS NOT NUMERIC                                 
041300   GO TO 2400-EXIT.                                                       
041400     IF  (WS-WORK-LINE(5:1) NOT = '-' AND NOT = '/')                      
041500    OR WS-WORK-LINE(6:2) IS NOT NUMERIC                                   
041600    OR (WS-WORK-LINE(8:1) NOT = '-' AND NOT = '/')                        
041700    OR WS-WORK-LINE(9:2) IS NOT NUMERIC                                   
041800   GO TO 2400-EXIT.                                                       
041900     IF  (WS-WORK-LINE(11:1) NOT = 'T' AND NOT = SPACE)                   
042000   GO TO 2400-EXIT.                                                       
042100     IF  WS-WORK-LINE(12:2) IS NOT NUMERIC                                
042200    OR WS-WORK-LINE(14:1) NOT = ':'                                       
042300    OR WS-WORK-LINE(15:2) IS NOT NUMERIC                                  
042400    OR WS-WORK-LINE(17:1) NOT = ':'                                       
042500    OR WS-WORK-LINE(18:2) IS NOT NUMERIC                                  
042600   GO TO 2400-EXIT.                                                       
042700     SET FORMAT-WAS-FOUND            TO TRUE.                             
042800     MOVE WS-WORK-LINE(1:4)           TO WS-TS-YEAR.                      
042900     MOVE WS-WORK-LINE(6:2)           TO WS-TS-MONTH.                     
043000     MOVE WS-WORK-LINE(9:2)           TO WS-TS-DAY.                       
043100     MOVE WS-WORK-LINE(12:2)          TO WS-TS-HH.                        
043200     MOVE WS-WORK-LINE(15:2)          TO WS-TS-MI.                        
043300     MOVE WS-WORK-LINE(18:2)          TO WS-TS-SS.                        
043400     SET WS-SCAN-IX                   TO 20.                              
043500*        SKIP PAST OPTIONAL FRACTIONAL SECONDS / TIMEZONE UP TO           
043600*        THE NEXT SPACE.                                                  
043700     PERFORM UNTIL WS-SCAN-IX > WS-TRIM-LEN                               
043800       OR WS-WORK-LINE(WS-SCAN-IX:1) = SPACE                              
043900   ADD 1                       TO WS-SCAN-IX.                             
044000     ADD 1                            TO WS-SCAN-IX.                      
044100     IF  WS-SCAN-IX <= WS-TRIM-LEN                                        
044200   MOVE WS-WORK-LINE(WS-SCAN-IX : WS-TRIM-LEN                             
044300           - WS-SCAN-IX + 1)    TO WS-MESSAGE-PORTION                     
044400   PERFORM 2420-PULL-BRACKETED-SEVERITY                                   
044500     ELSE                                                                 
044600   MOVE SPACE                  TO WS-MESSAGE-PORTION.                     
044700 2400-EXIT.                                                               
044800     EXIT.                                                                
044900*---------------------------------------------------------------*         
045000 2420-PULL-BRACKETED-SEVERITY.                                            
045100*---------------------------------------------------------------*         
045200     MOVE SPACE                      TO WS-SEVERITY-WORK.                 
045300     IF  WS-MESSAGE-PORTION(1:1) = '['                                    
045400   UNSTRING WS-MESSAGE-PORTION DELIMITED BY ']'                           
045500       INTO WS-SEVERITY-WORK                                              
045600       WITH POINTER WS-SCAN-IX2                                           
045700   MOVE WS-SEVERITY-WORK(2:7)  TO WS-SEVERITY-WORK                        
045800     ELSE                                                                 
045900   UNSTRING WS-MESSAGE-PORTION DELIMITED BY SPACE                         
046000       INTO WS-SEVERITY-WORK                                              
046100       WITH POINTER WS-SCAN-IX2.                                          
046200     IF  WS-SCAN-IX2 > 120                                                
046300   MOVE SPACE                  TO WS-MESSAGE-PORTION                      
046400     ELSE                                                                 
046500   MOVE WS-MESSAGE-PORTION(WS-SCAN-IX2 : 121 - WS-SCAN-IX2)               
046600                               TO WS-MESSAGE-PORTION.                     
046700     SET WS-KEYWORD-IX               TO 1.                                
046800     PERFORM 2425-TEST-ONE-SEVERITY-WORD                                  
046900   VARYING WS-KEYWORD-IX FROM 1 BY 1                                      
047000   UNTIL WS-KEYWORD-IX > 7.                                               
047100     IF  NOT SEVERITY-WAS-FOUND                                           
047200   MOVE WS-SEVERITY-WORK       TO WS-MESSAGE-PORTION                      
047300   MOVE SPACE                  TO WS-SEVERITY-WORK.                       
047400*---------------------------------------------------------------*         
047500 2425-TEST-ONE-SEVERITY-WORD.                                             
047600*---------------------------------------------------------------*         
047700     IF  NOT SEVERITY-WAS-FOUND                                           
047800   EVALUATE WS-KEYWORD-IX                                                 
047900       WHEN 1 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
048000                   = 'DEBUG   '  SET SEVERITY-WAS-FOUND                   
048100                   TO TRUE END-IF                                         
048200       WHEN 2 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
048300                   = 'INFO    '  SET SEVERITY-WAS-FOUND                   
048400                   TO TRUE END-IF                                         
048500       WHEN 3 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
048600                   = 'WARN    '  SET SEVERITY-WAS-FOUND                   
048700                   TO TRUE END-IF                                         
048800       WHEN 4 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
048900                   = 'WARNING '  SET SEVERITY-WAS-FOUND                   
049000                   TO TRUE END-IF                                         
049100       WHEN 5 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
049200                   = 'ERROR   '  SET SEVERITY-WAS-FOUND                   
049300                   TO TRUE END-IF                                         
049400       WHEN 6 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
049500                   = 'CRITICAL'  SET SEVERITY-WAS-FOUND                   
049600                   TO TRUE END-IF                                         
049700       WHEN 7 IF FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                    
049800                   = 'FATAL   '  SET SEVERITY-WAS-FOUND                   
049900                   TO TRUE END-IF                                         
050000   END-EVALUATE.                                                          
050100*---------------------------------------------------------------*         
050200 2500-CLASSIFY-SIMPLE-SEVERITY.                                           
050300*---------------------------------------------------------------*         
050400*    [SEVERITY] MESSAGE  OR  SEVERITY MESSAGE  - NO TIMESTAMP.            
050500*---------------------------------------------------------------*         
050600     MOVE WS-WORK-LINE(1:WS-TRIM-LEN) TO WS-MESSAGE-PORTION.              
050700     PERFORM 2420-PULL-BRACKETED-SEVERITY.                                
050800     IF  SEVERITY-WAS-FOUND                                               
050900   SET FORMAT-WAS-FOUND        TO TRUE.                                   
051000 2500-EXIT.                                                               
051100     EXIT.                                                                
051200*---------------------------------------------------------------*         
051300 2600-CLASSIFY-UNMATCHED.                                                 
051400*---------------------------------------------------------------*         
051500*    UNMATCHED NON-BLANK LINE - STILL A RECORD, PER TICKET                
051600*    HELP-0442.  WHOLE LINE BECOMES THE MESSAGE; SEVERITY COMES           
051700*    FROM THE KEYWORD SCAN IN 2700-EXTRACT-SEVERITY.                      
051800*---------------------------------------------------------------*         
051900     MOVE WS-WORK-LINE(1:WS-TRIM-LEN) TO WS-MESSAGE-PORTION.              
052000*---------------------------------------------------------------*         
052100 2700-EXTRACT-SEVERITY.                                                   
052200*---------------------------------------------------------------*         
052300     IF  WS-SEVERITY-WORK = SPACE                                         
052400   PERFORM 2710-SCAN-LINE-FOR-SEVERITY.                                   
052500     IF  FUNCTION UPPER-CASE(WS-SEVERITY-WORK) = 'WARNING '               
052600   MOVE 'WARN'                 TO WS-SEVERITY-WORK                        
052700     ELSE                                                                 
052800   IF  WS-SEVERITY-WORK = SPACE                                           
052900       MOVE 'INFO'             TO WS-SEVERITY-WORK                        
053000   ELSE                                                                   
053100       MOVE FUNCTION UPPER-CASE(WS-SEVERITY-WORK)                         
053200                               TO WS-SEVERITY-WORK.                       
053300*---------------------------------------------------------------*         
053400 2710-SCAN-LINE-FOR-SEVERITY.                                             
053500*---------------------------------------------------------------*         
053600*    NO CAPTURED SEVERITY GROUP - SCAN THE WHOLE LINE FOR THE             
053700*    FIRST KEYWORD IN PRIORITY ORDER, ANYWHERE AS A SUBSTRING.            
053800*---------------------------------------------------------------*         
053900     MOVE ZERO                       TO WS-SCAN-IX.                       
054000     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
054100   TALLYING WS-SCAN-IX FOR ALL 'CRITICAL'.                                
054200     IF  WS-SCAN-IX > ZERO                                                
054300   MOVE 'CRITICAL'             TO WS-SEVERITY-WORK                        
054400   GO TO 2710-EXIT.                                                       
054500     MOVE ZERO                       TO WS-SCAN-IX.                       
054600     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
054700   TALLYING WS-SCAN-IX FOR ALL 'FATAL'.                                   
054800     IF  WS-SCAN-IX > ZERO                                                
054900   MOVE 'FATAL'                TO WS-SEVERITY-WORK                        
055000   GO TO 2710-EXIT.                                                       
055100     MOVE ZERO                       TO WS-SCAN-IX.                       
055200     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
055300   TALLYING WS-SCAN-IX FOR ALL 'ERROR'.                                   
055400     IF  WS-SCAN-IX > ZERO                                                
055500   MOVE 'ERROR'                TO WS-SEVERITY-WORK                        
055600   GO TO 2710-EXIT.                                                       
055700     MOVE ZERO                       TO WS-SCAN-IX.                       
055800     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
055900   TALLYING WS-SCAN-IX FOR ALL 'WARN'.                                    
056000     IF  WS-SCAN-IX > ZERO                                                
056100   MOVE 'WARN'                 TO WS-SEVERITY-WORK                        
056200   GO TO 2710-EXIT.                                                       
056300     MOVE ZERO                       TO WS-SCAN-IX.                       
056400     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
056500   TALLYING WS-SCAN-IX FOR ALL 'INFO'.                                    
056600     IF  WS-SCAN-IX > ZERO                                                
056700   MOVE 'INFO'                 TO WS-SEVERITY-WORK                        
056800   GO TO 2710-EXIT.                                                       
056900     MOVE ZERO                       TO WS-SCAN-IX.                       
057000     INSPECT FUNCTION UPPER-CASE(WS-WORK-LINE)                            
057100   TALLYING WS-SCAN-IX FOR ALL 'DEBUG'.                                   
057200     IF  WS-SCAN-IX > ZERO                                                
057300   MOVE 'DEBUG'                TO WS-SEVERITY-WORK.                       
057400 2710-EXIT.                                                               
057500     EXIT.                                                                
057600*---------------------------------------------------------------*         
057700 2800-EXTRACT-IP.                                                         
057800*---------------------------------------------------------------*         
057900     IF  WS-IP-WORK NOT = SPACE                                           
058000   GO TO 2800-EXIT.                                                       
058100     SET WS-SCAN-IX                  TO 1.                                
058200     PERFORM UNTIL WS-SCAN-IX > WS-TRIM-LEN OR IP-WAS-FOUND               
058300   MOVE WS-SCAN-IX              TO WS-SCAN-IX2                            
058400   PERFORM 2850-TEST-DOTTED-QUAD                                          
058500   ADD 1                        TO WS-SCAN-IX.                            
058600     IF  NOT IP-WAS-FOUND                                                 
058700   MOVE SPACE                  TO WS-IP-WORK.                             
058800 2800-EXIT.                                                               
058900     EXIT.                                                                
059000*---------------------------------------------------------------*         
059100 2850-TEST-DOTTED-QUAD.                                                   
059200*---------------------------------------------------------------*         
059300*    d.d.d.d, 1 TO 3 DIGITS PER OCTET, STARTING AT WS-SCAN-IX2.           
059400*    LEAVES WS-IP-WORK AND IP-FOUND-SW SET WHEN A MATCH STARTS            
059500*    AT THE GIVEN POSITION; ADVANCES WS-SCAN-IX PAST THE MATCH.           
059600*---------------------------------------------------------------*         
059700     MOVE SPACE                      TO WS-IP-WORK.                       
059800     MOVE 'N'                        TO IP-FOUND-SW.                      
059900     IF  WS-WORK-LINE(WS-SCAN-IX2:1) IS NOT DIGIT-CLASS                   
060000   GO TO 2850-EXIT.                                                       
060100     UNSTRING WS-WORK-LINE(WS-SCAN-IX2 : WS-TRIM-LEN                      
060200           - WS-SCAN-IX2 + 1)                                             
060300   DELIMITED BY SPACE OR ',' OR '"' OR ']'                                
060400   INTO WS-IP-WORK                                                        
060500   WITH POINTER WS-SCAN-IX.                                               
060600     PERFORM 2860-VALIDATE-DOTTED-QUAD.                                   
060700     IF  NOT IP-WAS-FOUND                                                 
060800   MOVE SPACE                  TO WS-IP-WORK.                             
060900 2850-EXIT.                                                               
061000     EXIT.                                                                
061100*---------------------------------------------------------------*         
061200 2860-VALIDATE-DOTTED-QUAD.                                               
061300*---------------------------------------------------------------*         
061400     MOVE ZERO                       TO WS-SCAN-IX2.                      
061500     INSPECT WS-IP-WORK TALLYING WS-SCAN-IX2 FOR ALL '.'.                 
061600     IF  WS-SCAN-IX2 NOT = 3                                              
061700   GO TO 2860-EXIT.                                                       
061800     IF  WS-IP-WORK(1:1) = '.' OR WS-IP-WORK(15:1) = '.'                  
061900   GO TO 2860-EXIT.                                                       
062000     SET IP-WAS-FOUND                TO TRUE.                             
062100 2860-EXIT.                                                               
062200     EXIT.                                                                
062300*---------------------------------------------------------------*         
062400 2900-EXTRACT-STATUS-CODE.                                                
062500*---------------------------------------------------------------*         
062600     IF  STATUS-WAS-FOUND                                                 
062700   GO TO 2900-EXIT.                                                       
062800     SET WS-SCAN-IX                  TO 1.                                
062900     PERFORM UNTIL WS-SCAN-IX > WS-TRIM-LEN - 2                           
063000       OR STATUS-WAS-FOUND                                                
063100   IF  WS-WORK-LINE(WS-SCAN-IX : 3) IS NUMERIC                            
063200        AND WS-WORK-LINE(WS-SCAN-IX:1) >= '1'                             
063300        AND WS-WORK-LINE(WS-SCAN-IX:1) <= '5'                             
063400        AND (WS-SCAN-IX = 1                                               
063500                OR WS-WORK-LINE(WS-SCAN-IX - 1 : 1)                       
063600                   IS NOT DIGIT-CLASS)                                    
063700        AND (WS-SCAN-IX + 3 > WS-TRIM-LEN                                 
063800                OR WS-WORK-LINE(WS-SCAN-IX + 3 : 1)                       
063900                   IS NOT DIGIT-CLASS)                                    
064000       MOVE WS-WORK-LINE(WS-SCAN-IX:3) TO WS-STATUS-WORK                  
064100       SET STATUS-WAS-FOUND    TO TRUE                                    
064200   END-IF                                                                 
064300   ADD 1                        TO WS-SCAN-IX.                            
064400 2900-EXIT.                                                               
064500     EXIT.                                                                
064600*---------------------------------------------------------------*         
064700 3100-EXTRACT-ENDPOINT.                                                   
064800*---------------------------------------------------------------*         
064900     IF  ENDPOINT-WAS-FOUND                                               
065000   GO TO 3100-EXIT.                                                       
065100     SET METHOD-IX                   TO 1.                                
065200     PERFORM 3110-TEST-ONE-METHOD-WORD                                    
065300   VARYING METHOD-IX FROM 1 BY 1                                          
065400   UNTIL METHOD-IX > 6 OR ENDPOINT-WAS-FOUND.                             
065500     IF  NOT ENDPOINT-WAS-FOUND                                           
065600   PERFORM 3120-TEST-OPTIONS-METHOD.                                      
065700 3100-EXIT.                                                               
065800     EXIT.                                                                
065900*---------------------------------------------------------------*         
066000 3110-TEST-ONE-METHOD-WORD.                                               
066100*---------------------------------------------------------------*         
066200     SET WS-SCAN-IX                  TO 1.                                
066300     PERFORM 3130-FIND-METHOD-AT                                          
066400   VARYING WS-SCAN-IX FROM 1 BY 1                                         
066500   UNTIL WS-SCAN-IX > WS-TRIM-LEN OR ENDPOINT-WAS-FOUND.                  
066600*---------------------------------------------------------------*         
066700 3120-TEST-OPTIONS-METHOD.                                                
066800*---------------------------------------------------------------*         
066900     SET WS-SCAN-IX                  TO 1.                                
067000     PERFORM UNTIL WS-SCAN-IX > WS-TRIM-LEN - 8                           
067100       OR ENDPOINT-WAS-FOUND                                              
067200   IF  WS-WORK-LINE(WS-SCAN-IX:7) = WS-OPTIONS-WORD                       
067300        AND WS-WORK-LINE(WS-SCAN-IX + 7:1) = SPACE                        
067400        AND WS-WORK-LINE(WS-SCAN-IX + 8:1) = '/'                          
067500       UNSTRING WS-WORK-LINE(WS-SCAN-IX + 8 :                             
067600               WS-TRIM-LEN - WS-SCAN-IX - 7)                              
067700           DELIMITED BY SPACE                                             
067800           INTO WS-ENDPOINT-WORK                                          
067900       SET ENDPOINT-WAS-FOUND  TO TRUE                                    
068000   END-IF                                                                 
068100   ADD 1                        TO WS-SCAN-IX.                            
068200*---------------------------------------------------------------*         
068300 3130-FIND-METHOD-AT.                                                     
068400*---------------------------------------------------------------*         
068500     MOVE WS-METHOD-LEN-ENTRY(METHOD-IX) TO WS-METHOD-WORD-LEN.           
068600     IF  WS-SCAN-IX + WS-METHOD-WORD-LEN <= WS-TRIM-LEN + 1               
068700    AND WS-WORK-LINE(WS-SCAN-IX : WS-METHOD-WORD-LEN) =                   
068800         WS-METHOD-ENTRY(METHOD-IX)(1:WS-METHOD-WORD-LEN)                 
068900    AND WS-WORK-LINE(WS-SCAN-IX + WS-METHOD-WORD-LEN : 1)                 
069000           = SPACE                                                        
069100    AND (WS-SCAN-IX = 1                                                   
069200            OR WS-WORK-LINE(WS-SCAN-IX - 1 : 1) = SPACE)                  
069300   PERFORM 3140-PULL-PATH-AFTER-METHOD.                                   
069400*---------------------------------------------------------------*         
069500 3140-PULL-PATH-AFTER-METHOD.                                             
069600*---------------------------------------------------------------*         
069700     SET WS-SCAN-IX2                 TO WS-SCAN-IX.                       
069800     PERFORM UNTIL WS-SCAN-IX2 > WS-TRIM-LEN                              
069900       OR WS-WORK-LINE(WS-SCAN-IX2:1) = SPACE                             
070000   ADD 1                       TO WS-SCAN-IX2.                            
070100     ADD 1                            TO WS-SCAN-IX2.                     
070200     IF  WS-SCAN-IX2 <= WS-TRIM-LEN                                       
070300    AND WS-WORK-LINE(WS-SCAN-IX2:1) = '/'                                 
070400   UNSTRING WS-WORK-LINE(WS-SCAN-IX2 :                                    
070500           WS-TRIM-LEN - WS-SCAN-IX2 + 1)                                 
070600       DELIMITED BY SPACE OR '"'                                          
070700       INTO WS-ENDPOINT-WORK                                              
070800   SET ENDPOINT-WAS-FOUND      TO TRUE.                                   
070900*---------------------------------------------------------------*         
071000 3900-WRITE-PARSED-ENTRY.                                                 
071100*---------------------------------------------------------------*         
071200     MOVE SPACE                      TO LOG-PARSED-ENTRY.                 
071300     IF  WS-TS-YEAR > ZERO                                                
071400   MOVE 'Y'                    TO LPE-TS-PRESENT                          
071500   PERFORM 3910-FORMAT-TIMESTAMP                                          
071600     ELSE                                                                 
071700   MOVE SPACE                  TO LPE-TIMESTAMP                           
071800   MOVE 'N'                    TO LPE-TS-PRESENT.                         
071900     MOVE WS-SEVERITY-WORK           TO LPE-SEVERITY.                     
072000     MOVE WS-MESSAGE-PORTION         TO LPE-MESSAGE.                      
072100     MOVE WS-HOST-OR-SOURCE          TO LPE-SOURCE.                       
072200     MOVE WS-IP-WORK                 TO LPE-IP-ADDR.                      
072300     MOVE WS-STATUS-WORK             TO LPE-STATUS-CODE.                  
072400     MOVE WS-ENDPOINT-WORK           TO LPE-ENDPOINT.                     
072500     MOVE WS-LINE-NUMBER             TO LPE-LINE-NUMBER.                  
072600     MOVE PARM-FILE-NAME             TO LPE-FILE-NAME.                    
072700     WRITE LOG-PARSED-ENTRY.                                              
072800*---------------------------------------------------------------*         
072900 3910-FORMAT-TIMESTAMP.                                                   
073000*---------------------------------------------------------------*         
073100     MOVE SPACE                      TO LPE-TIMESTAMP.                    
073200     STRING                                                               
073300   WS-TS-YEAR      DELIMITED BY SIZE                                      
073400   '-'              DELIMITED BY SIZE                                     
073500   WS-TS-MONTH      DELIMITED BY SIZE                                     
073600   '-'              DELIMITED BY SIZE                                     
073700   WS-TS-DAY        DELIMITED BY SIZE                                     
073800   ' '              DELIMITED BY SIZE                                     
073900   WS-TS-HH         DELIMITED BY SIZE                                     
074000   ':'              DELIMITED BY SIZE                                     
074100   WS-TS-MI         DELIMITED BY SIZE                                     
074200   ':'              DELIMITED BY SIZE                                     
074300   WS-TS-SS         DELIMITED BY SIZE                                     
074400   INTO LPE-TIMESTAMP.                                                    
074500*---------------------------------------------------------------*         
074600 3000-CLOSE-FILES.                                                        
074700*---------------------------------------------------------------*         
074800     CLOSE RAWLOG.                                                        
074900     CLOSE PARSEXT.                                                       
075000*---------------------------------------------------------------*         
075100 8000-READ-RAWLOG.                                                        
075200*---------------------------------------------------------------*         
075300     READ RAWLOG                                                          
075400   AT END                                                                 
075500       MOVE 'Y'                TO END-OF-FILE-SW.                         
